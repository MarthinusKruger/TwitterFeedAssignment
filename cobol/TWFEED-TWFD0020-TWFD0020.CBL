000100      *================================================================*
000110      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120      *================================================================*
000130       IDENTIFICATION  DIVISION.
000140       PROGRAM-ID.     TWFD0020.
000150       AUTHOR.         R.HALVERSEN.
000160       INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS.
000170       DATE-WRITTEN.   18/06/1985.
000180       DATE-COMPILED   WHEN-COMPILED.
000190       SECURITY.       UNCLASSIFIED - INTERNAL BATCH UTILITY.
000200      *----------------------------------------------------------------*
000210      *    PROGRAM-ID..: TWFD0020.                                     *
000220      *    ANALYST.....: R.HALVERSEN                                   *
000230      *    PROGRAMMER..: R.HALVERSEN                                   *
000240      *    DATE........: 18/06/1985                                    *
000250      *----------------------------------------------------------------*
000260      *    PROJECT.....: TWITTER FEED BATCH GENERATOR - TWFEED         *
000270      *----------------------------------------------------------------*
000280      *    GOAL........: READ THE USER FILE, ONE FOLLOWS-DECLARATION   *
000290      *                  PER LINE, AND BUILD THE IN-STORAGE USER TABLE *
000300      *                  (TWFD01) IN ASCENDING ALPHABETICAL ORDER WITH *
000310      *                  EACH USER'S DE-DUPLICATED FOLLOWER SET.       *
000320      *                  CALLED SECOND BY THE DRIVER (TWFD0000).       *
000330      *----------------------------------------------------------------*
000340      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000350      *                   USERFILE        00300       TWFD02           *
000360      *----------------------------------------------------------------*
000370      *    TABLE DB2...:  NONE.                                        *
000380      *----------------------------------------------------------------*
000390      *    CHANGE LOG                                                  *
000400      *    ----------                                                  *
000410      *    18/06/1985  R.HALVERSEN  TWF-0001  INITIAL VERSION.         *
000420      *    02/09/1987  R.HALVERSEN  TWF-0044  FOLLOWER TABLE RAISED TO *
000430      *                             100 ENTRIES - SEE TWFD01.          *
000440      *    11/01/1991  T.OKAFOR     TWF-0087  NO CHANGE HERE - FEED    *
000450      *                             TABLE ADDED TO TWFD01 FOR TWFD0040.*
000460      *    23/03/1994  T.OKAFOR     TWF-0112  USER TABLE IS NOW BUILT  *
000470      *                             IN ASCENDING NAME ORDER AS EACH    *
000480      *                             LINE IS READ, INSTEAD OF A SEPARATE*
000490      *                             SORT STEP AFTER LOAD - ONE PASS.   *
000500      *    14/12/1998  M.QUINLAN    TWF-Y2K1  YEAR-2000 REVIEW - NO    *
000510      *                             DATE FIELDS PARSED IN THIS PROGRAM,*
000520      *                             NO CHANGE REQUIRED.  SIGNED OFF.   *
000530      *    09/05/2001  M.QUINLAN    TWF-0140  ADDED THE TABLE-FULL     *
000540      *                             CHECKS ON THE USER AND FOLLOWER    *
000550      *                             TABLES - AN OVERSIZED USER FILE    *
000560      *                             WAS OVERLAYING STORAGE PAST THE    *
000570      *                             END OF TWFD01-USER-ENTRY.          *
000580      *    17/02/2002  T.OKAFOR     TWF-0152  USER FILE DDNAME WAS      *
000590      *                             HARD-CODED - NOW ASSIGNED FROM THE  *
000600      *                             DSN VALIDATED BY TWFD0010 AND       *
000610      *                             PASSED DOWN BY THE DRIVER, SO THE   *
000620      *                             CONFIGURED PATH ACTUALLY GETS USED. *
000630      *================================================================*
000640      *           E N V I R O N M E N T      D I V I S I O N           *
000650      *================================================================*
000660       ENVIRONMENT DIVISION.
000670       CONFIGURATION SECTION.
000680       SPECIAL-NAMES.
000690           C01 IS TOP-OF-FORM.
000700
000710       INPUT-OUTPUT SECTION.
000720       FILE-CONTROL.
000730
000740           SELECT USERFILE      ASSIGN TO DYNAMIC WRK-USERFILE-DSN
000750            ORGANIZATION IS     SEQUENTIAL
000760            ACCESS MODE  IS     SEQUENTIAL
000770            FILE STATUS  IS     WRK-FS-USERFILE.
000780
000790      *================================================================*
000800      *                  D A T A      D I V I S I O N                  *
000810      *================================================================*
000820       DATA DIVISION.
000830       FILE SECTION.
000840      *
000850       FD  USERFILE
000860           RECORDING MODE IS F
000870           LABEL RECORD   IS STANDARD
000880           BLOCK CONTAINS 00 RECORDS.
000890       01  FD-REG-USERFILE      PIC X(300).
000900
000910      *-----------------------------------------------------------------*
000920      *                  WORKING-STORAGE SECTION                        *
000930      *-----------------------------------------------------------------*
000940       WORKING-STORAGE SECTION.
000950
000960           COPY TWFD02.
000970
000980       77  WRK-LINE-COUNT                     PIC 9(06) COMP
000990                                                          VALUE ZEROS.
001000       77  WRK-BLANK-COUNT                    PIC 9(06) COMP
001010                                                          VALUE ZEROS.
001020       77  WRK-BLANK-FLAG                     PIC X(01) VALUE 'N'.
001030
001040       01  WRK-USERFILE-EOF                   PIC X(03) VALUE SPACES.
001050           88  WRK-USERFILE-DONE                        VALUE 'END'.
001060
001070      *DATA FOR ERROR LOG:
001080       01  WRK-ERROR-LOG.
001090           03  WRK-PROGRAM                    PIC X(08) VALUE
001100                                                       'TWFD0020'  .
001110           03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
001120           03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
001130           03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
001140           03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
001150           03  FILLER                         PIC X(04) VALUE SPACES.
001160
001170      *ABENDING PROGRAM:
001180       77  WRK-ABEND-PGM                      PIC X(08) VALUE
001190                                                       'ABENDPGM'  .
001200
001210       01  WRK-FILE-STATUS.
001220           03  WRK-FS-USERFILE                PIC 9(02) VALUE ZEROS.
001230           03  FILLER                         PIC X(02) VALUE SPACES.
001240
001250      *DSN FOR THE USER FILE, PASSED DOWN FROM TWFD0010 VIA THE DRIVER:
001260       01  WRK-USERFILE-DSN                   PIC X(44) VALUE SPACES.
001270
001280      *WORK AREAS FOR TRIMMING AND SPLITTING A RAW USER LINE:
001290       77  WRK-TRIM-START                     PIC 9(04) COMP
001300                                                          VALUE ZEROS.
001310       77  WRK-TRIM-END                       PIC 9(04) COMP
001320                                                          VALUE ZEROS.
001330       77  WRK-TRIM-LEN                       PIC 9(04) COMP
001340                                                          VALUE ZEROS.
001350       01  WRK-TRIMMED-LINE                   PIC X(300) VALUE SPACES.
001360
001370       77  WRK-DELIM-TEXT                     PIC X(09) VALUE SPACES.
001380       01  WRK-REMAINDER-TEXT                 PIC X(300) VALUE SPACES.
001390       77  WRK-REMAINDER-END                  PIC 9(04) COMP
001400                                                          VALUE ZEROS.
001410       77  WRK-REMAINDER-LEN                  PIC 9(04) COMP
001420                                                          VALUE ZEROS.
001430       77  WRK-PTR                            PIC 9(04) COMP
001440                                                          VALUE ZEROS.
001450
001460      *WORK AREAS FOR THE NAME-TOKEN VALIDATOR (7000 SECTION):
001470       01  WRK-TARGET-NAME                    PIC X(30) VALUE SPACES.
001480       77  WRK-NAME-OK                        PIC X(01) VALUE 'Y'.
001490       77  WRK-TOKEN-IX                       PIC 9(04) COMP
001500                                                          VALUE ZEROS.
001510       77  WRK-SEEN-SPACE                     PIC X(01) VALUE 'N'.
001520
001530      *WORK AREAS FOR THE SORTED-INSERT INTO TWFD01-USER-ENTRY:
001540       77  WRK-SCAN-DONE                      PIC X(01) VALUE 'N'.
001550       77  WRK-USER-EXISTS                    PIC X(01) VALUE 'N'.
001560       77  WRK-SHIFT-IX                       USAGE IS INDEX.
001570       01  WRK-FOLLOWER-TO-ADD                PIC X(30) VALUE SPACES.
001580       77  WRK-FLW-EXISTS                     PIC X(01) VALUE 'N'.
001590
001600      *LINE-NUMBER SIGN-REDEFINE, ALSO REUSED TO STRING A FILE STATUS
001610      *CODE INTO WRK-ERROR-CODE IN THE 8100 PARAGRAPH BELOW.
001620       01  WRK-LINE-NUM-SINAL                 PIC +9(009) VALUE ZEROS.
001630       01  FILLER REDEFINES WRK-LINE-NUM-SINAL.
001640           05  FILLER                         PIC X(001).
001650           05  WRK-LINE-NUM-N                 PIC 9(009).
001660       01  FILLER REDEFINES WRK-LINE-NUM-SINAL.
001670           05  WRK-LINE-NUM-X                 PIC X(010).
001680
001690      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
001700       01  WRK-SYSTEM-DATE.
001710           03  YY                             PIC 9(02) VALUE ZEROS.
001720           03  MM                             PIC 9(02) VALUE ZEROS.
001730           03  DD                             PIC 9(02) VALUE ZEROS.
001740      *
001750       01  WRK-DATE-FORMATTED.
001760           03  DD-FORMATTED                   PIC 9(02) VALUE ZEROS.
001770           03  FILLER                         PIC X(01) VALUE '-'.
001780           03  MM-FORMATTED                   PIC 9(02) VALUE ZEROS.
001790           03  FILLER                         PIC X(01) VALUE '-'.
001800           03  YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.
001810      *
001820       01  WRK-SYSTEM-TIME.
001830           03  HOUR                           PIC 9(02) VALUE ZEROS.
001840           03  MINUTE                         PIC 9(02) VALUE ZEROS.
001850           03  SECOND                         PIC 9(02) VALUE ZEROS.
001860           03  HUNDREDTH                      PIC 9(02) VALUE ZEROS.
001870      *
001880       01  WRK-TIME-FORMATTED.
001890           03  HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.
001900           03  FILLER                         PIC X(01) VALUE ':'.
001910           03  MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.
001920           03  FILLER                         PIC X(01) VALUE ':'.
001930           03  SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.
001940
001950      *-----------------------------------------------------------------*
001960      *                      LINKAGE SECTION                            *
001970      *-----------------------------------------------------------------*
001980       LINKAGE SECTION.
001990
002000           COPY TWFD01.
002010
002020       01  LKG-PARM-USER-DSN                  PIC X(44).
002030      *================================================================*
002040       PROCEDURE     DIVISION USING TWFD01-MASTER-TABLE
002050                                    LKG-PARM-USER-DSN.
002060      *================================================================*
002070      *----------------------------------------------------------------*
002080       0000-MAIN-PROCESS               SECTION.
002090      *----------------------------------------------------------------*
002100           PERFORM 9000-GET-DATE-TIME.
002110
002120           PERFORM 1000-INITIALIZE.
002130
002140           PERFORM 2000-PROCESS-USERFILE.
002150
002160           PERFORM 3000-FINALIZE.
002170
002180           MOVE ZEROS                   TO RETURN-CODE.
002190
002200           GOBACK.
002210      *----------------------------------------------------------------*
002220       0000-99-EXIT.                   EXIT.
002230      *----------------------------------------------------------------*
002240      *----------------------------------------------------------------*
002250       1000-INITIALIZE                 SECTION.
002260      *----------------------------------------------------------------*
002270           MOVE 'OPEN USER FILE'       TO   WRK-ERROR-MSG.
002280
002290           MOVE LKG-PARM-USER-DSN      TO   WRK-USERFILE-DSN.
002300
002310           OPEN INPUT USERFILE.
002320
002330           PERFORM 8100-TEST-FS-USERFILE.
002340      *----------------------------------------------------------------*
002350       1000-99-EXIT.                   EXIT.
002360      *----------------------------------------------------------------*
002370      *----------------------------------------------------------------*
002380       2000-PROCESS-USERFILE           SECTION.
002390      *----------------------------------------------------------------*
002400           PERFORM 2100-READ-USERLINE.
002410
002420           PERFORM 2150-PROCESS-ONE-LINE
002430              UNTIL WRK-USERFILE-DONE.
002440
002450           IF WRK-LINE-COUNT            EQUAL ZEROS
002460              MOVE 'DATA ERROR - USER FILE HAS NO LINES'
002470                                       TO   WRK-ERROR-MSG
002480              PERFORM 9999-CALL-ABEND-PGM
002490           END-IF.
002500
002510           IF TWFD01-USER-COUNT         EQUAL ZEROS
002520              MOVE 'DATA ERROR - NO USERS RECORDED'
002530                                       TO   WRK-ERROR-MSG
002540              PERFORM 9999-CALL-ABEND-PGM
002550           END-IF.
002560      *----------------------------------------------------------------*
002570       2000-99-EXIT.                   EXIT.
002580      *----------------------------------------------------------------*
002590      *----------------------------------------------------------------*
002600       2100-READ-USERLINE              SECTION.
002610      *----------------------------------------------------------------*
002620           MOVE 'READING USER FILE'    TO   WRK-ERROR-MSG.
002630
002640           READ USERFILE               INTO TWFD02-USER-LINE.
002650
002660           PERFORM 8100-TEST-FS-USERFILE.
002670
002680           IF WRK-FS-USERFILE          EQUAL 10
002690              MOVE 'END'               TO   WRK-USERFILE-EOF
002700           ELSE
002710              ADD  1                   TO   WRK-LINE-COUNT
002720           END-IF.
002730      *----------------------------------------------------------------*
002740       2100-99-EXIT.                   EXIT.
002750      *----------------------------------------------------------------*
002760      *----------------------------------------------------------------*
002770       2150-PROCESS-ONE-LINE           SECTION.
002780      *----------------------------------------------------------------*
002790           PERFORM 2200-CHECK-BLANK-LINE.
002800
002810           IF WRK-BLANK-FLAG            EQUAL 'Y'
002820              ADD  1                   TO   WRK-BLANK-COUNT
002830              DISPLAY 'WARNING - BLANK LINE SKIPPED - LINE '
002840                       WRK-LINE-COUNT
002850           ELSE
002860              PERFORM 2300-VALIDATE-USERLINE
002870              PERFORM 2400-EXPLODE-FOLLOWED-LIST
002880              PERFORM 2600-RECORD-FOLLOWS
002890           END-IF.
002900
002910           PERFORM 2100-READ-USERLINE.
002920      *----------------------------------------------------------------*
002930       2150-99-EXIT.                   EXIT.
002940      *----------------------------------------------------------------*
002950      *----------------------------------------------------------------*
002960       2200-CHECK-BLANK-LINE           SECTION.
002970      *----------------------------------------------------------------*
002980           MOVE 'N'                    TO   WRK-BLANK-FLAG.
002990
003000           IF TWFD02-USER-RAW           EQUAL SPACES
003010              MOVE 'Y'                 TO   WRK-BLANK-FLAG
003020           END-IF.
003030      *----------------------------------------------------------------*
003040       2200-99-EXIT.                   EXIT.
003050      *----------------------------------------------------------------*
003060      *----------------------------------------------------------------*
003070       2300-VALIDATE-USERLINE          SECTION.
003080      *----------------------------------------------------------------*
003090           PERFORM 2310-TRIM-USERLINE.
003100
003110           MOVE SPACES                 TO   TWFD02-FOLLOWER-NAME.
003120           MOVE SPACES                 TO   WRK-REMAINDER-TEXT.
003130           MOVE SPACES                 TO   WRK-DELIM-TEXT.
003140
003150           UNSTRING WRK-TRIMMED-LINE (1:WRK-TRIM-LEN)
003160                 DELIMITED BY ' follows '
003170                 INTO TWFD02-FOLLOWER-NAME
003180                         DELIMITER IN WRK-DELIM-TEXT
003190                      WRK-REMAINDER-TEXT
003200           END-UNSTRING.
003210
003220           IF WRK-DELIM-TEXT       NOT EQUAL ' follows '
003230              MOVE 'PATTERN MISMATCH ON USER LINE'
003240                                       TO   WRK-ERROR-CODE
003250              PERFORM 2390-USERLINE-DATA-ERROR
003260           END-IF.
003270
003280           MOVE TWFD02-FOLLOWER-NAME    TO   WRK-TARGET-NAME.
003290           PERFORM 7000-VALIDATE-NAME-TOKEN.
003300
003310           IF WRK-NAME-OK           NOT EQUAL 'Y'
003320              MOVE 'FOLLOWER NAME NOT ALPHABETIC'
003330                                       TO   WRK-ERROR-CODE
003340              PERFORM 2390-USERLINE-DATA-ERROR
003350           END-IF.
003360      *----------------------------------------------------------------*
003370       2300-99-EXIT.                   EXIT.
003380      *----------------------------------------------------------------*
003390      *----------------------------------------------------------------*
003400       2310-TRIM-USERLINE              SECTION.
003410      *----------------------------------------------------------------*
003420           MOVE SPACES                 TO   WRK-TRIMMED-LINE.
003430           MOVE 1                      TO   WRK-TRIM-START.
003440           MOVE 300                    TO   WRK-TRIM-END.
003450
003460           PERFORM 2311-FIND-FIRST-CHAR
003470              UNTIL WRK-TRIM-START     GREATER 300
003480                 OR TWFD02-USER-CHAR (WRK-TRIM-START)
003490                                    NOT EQUAL SPACE.
003500
003510           PERFORM 2312-FIND-LAST-CHAR
003520              UNTIL WRK-TRIM-END       LESS 1
003530                 OR TWFD02-USER-CHAR (WRK-TRIM-END)
003540                                    NOT EQUAL SPACE.
003550
003560           IF WRK-TRIM-START            GREATER 300
003570              OR WRK-TRIM-END           LESS 1
003580              OR WRK-TRIM-START         GREATER WRK-TRIM-END
003590              MOVE ZEROS               TO   WRK-TRIM-LEN
003600           ELSE
003610              COMPUTE WRK-TRIM-LEN = WRK-TRIM-END
003620                                    - WRK-TRIM-START + 1
003630              MOVE TWFD02-USER-RAW (WRK-TRIM-START : WRK-TRIM-LEN)
003640                                       TO   WRK-TRIMMED-LINE
003650           END-IF.
003660      *----------------------------------------------------------------*
003670       2310-99-EXIT.                   EXIT.
003680      *----------------------------------------------------------------*
003690      *----------------------------------------------------------------*
003700       2311-FIND-FIRST-CHAR            SECTION.
003710      *----------------------------------------------------------------*
003720           ADD  1                      TO   WRK-TRIM-START.
003730      *----------------------------------------------------------------*
003740       2311-99-EXIT.                   EXIT.
003750      *----------------------------------------------------------------*
003760      *----------------------------------------------------------------*
003770       2312-FIND-LAST-CHAR              SECTION.
003780      *----------------------------------------------------------------*
003790           SUBTRACT 1                  FROM WRK-TRIM-END.
003800      *----------------------------------------------------------------*
003810       2312-99-EXIT.                   EXIT.
003820      *----------------------------------------------------------------*
003830      *----------------------------------------------------------------*
003840       2390-USERLINE-DATA-ERROR        SECTION.
003850      *----------------------------------------------------------------*
003860           MOVE SPACES                 TO   WRK-ERROR-MSG.
003870           MOVE WRK-LINE-COUNT         TO   WRK-LINE-NUM-N.
003880           STRING 'BAD USER LINE ',WRK-LINE-NUM-X
003890                                       DELIMITED BY SIZE
003900                                       INTO WRK-ERROR-MSG
003910           END-STRING.
003920
003930           PERFORM 9999-CALL-ABEND-PGM.
003940      *----------------------------------------------------------------*
003950       2390-99-EXIT.                   EXIT.
003960      *----------------------------------------------------------------*
003970      *----------------------------------------------------------------*
003980       2400-EXPLODE-FOLLOWED-LIST      SECTION.
003990      *----------------------------------------------------------------*
004000           MOVE 300                    TO   WRK-REMAINDER-END.
004010
004020           PERFORM 2410-FIND-REMAINDER-END
004030              UNTIL WRK-REMAINDER-END  LESS 1
004040                 OR WRK-REMAINDER-TEXT (WRK-REMAINDER-END : 1)
004050                                    NOT EQUAL SPACE.
004060
004070           MOVE ZEROS                  TO   TWFD02-FOLLOWED-COUNT.
004080
004090           IF WRK-REMAINDER-END     NOT LESS 1
004100              MOVE WRK-REMAINDER-END   TO   WRK-REMAINDER-LEN
004110              MOVE 1                   TO   WRK-PTR
004120              SET TWFD02-FLD-IX        TO   1
004130
004140              PERFORM 2420-EXTRACT-ONE-NAME
004150                 UNTIL WRK-PTR         GREATER WRK-REMAINDER-LEN
004160           END-IF.
004170
004180           IF TWFD02-FOLLOWED-COUNT     EQUAL ZEROS
004190              MOVE SPACES              TO   WRK-ERROR-CODE
004200              PERFORM 2390-USERLINE-DATA-ERROR
004210           END-IF.
004220      *----------------------------------------------------------------*
004230       2400-99-EXIT.                   EXIT.
004240      *----------------------------------------------------------------*
004250      *----------------------------------------------------------------*
004260       2410-FIND-REMAINDER-END         SECTION.
004270      *----------------------------------------------------------------*
004280           SUBTRACT 1                  FROM WRK-REMAINDER-END.
004290      *----------------------------------------------------------------*
004300       2410-99-EXIT.                   EXIT.
004310      *----------------------------------------------------------------*
004320      *----------------------------------------------------------------*
004330       2420-EXTRACT-ONE-NAME           SECTION.
004340      *----------------------------------------------------------------*
004350           IF TWFD02-FOLLOWED-COUNT NOT LESS 50
004360              MOVE 'DATA ERROR - TOO MANY NAMES'
004370                                       TO   WRK-ERROR-MSG
004380              PERFORM 9999-CALL-ABEND-PGM
004390           END-IF.
004400
004410           MOVE SPACES                 TO
004420               TWFD02-FOLLOWED-NAME-TBL (TWFD02-FLD-IX).
004430
004440           UNSTRING WRK-REMAINDER-TEXT (1:WRK-REMAINDER-LEN)
004450                 DELIMITED BY ', '
004460                 INTO TWFD02-FOLLOWED-NAME-TBL (TWFD02-FLD-IX)
004470                 WITH POINTER WRK-PTR
004480           END-UNSTRING.
004490
004500           MOVE TWFD02-FOLLOWED-NAME-TBL (TWFD02-FLD-IX)
004510                                       TO   WRK-TARGET-NAME.
004520           PERFORM 7000-VALIDATE-NAME-TOKEN.
004530
004540           IF WRK-NAME-OK           NOT EQUAL 'Y'
004550              MOVE 'FOLLOWED NAME NOT ALPHABETIC'
004560                                       TO   WRK-ERROR-CODE
004570              PERFORM 2390-USERLINE-DATA-ERROR
004580           END-IF.
004590
004600           ADD  1                      TO   TWFD02-FOLLOWED-COUNT.
004610           SET TWFD02-FLD-IX UP BY 1.
004620      *----------------------------------------------------------------*
004630       2420-99-EXIT.                   EXIT.
004640      *----------------------------------------------------------------*
004650      *----------------------------------------------------------------*
004660       2600-RECORD-FOLLOWS             SECTION.
004670      *----------------------------------------------------------------*
004680      *    THE FOLLOWER FOLLOWS ITSELF - ITS OWN FEED CARRIES ITS       *
004690      *    OWN TWEETS AS WELL AS EVERYONE IT FOLLOWS.                   *
004700           MOVE TWFD02-FOLLOWER-NAME    TO   WRK-TARGET-NAME.
004710           PERFORM 2510-FIND-OR-ADD-USER.
004720
004730           MOVE TWFD02-FOLLOWER-NAME    TO   WRK-FOLLOWER-TO-ADD.
004740           PERFORM 2520-ADD-FOLLOWER-TO-USER.
004750
004760           SET TWFD02-FLD-IX            TO   1.
004770
004780           PERFORM 2620-RECORD-ONE-FOLLOWED
004790              VARYING TWFD02-FLD-IX FROM 1 BY 1
004800                 UNTIL TWFD02-FLD-IX   GREATER TWFD02-FOLLOWED-COUNT.
004810      *----------------------------------------------------------------*
004820       2600-99-EXIT.                   EXIT.
004830      *----------------------------------------------------------------*
004840      *----------------------------------------------------------------*
004850       2620-RECORD-ONE-FOLLOWED        SECTION.
004860      *----------------------------------------------------------------*
004870           MOVE TWFD02-FOLLOWED-NAME-TBL (TWFD02-FLD-IX)
004880                                       TO   WRK-TARGET-NAME.
004890           PERFORM 2510-FIND-OR-ADD-USER.
004900
004910           MOVE TWFD02-FOLLOWER-NAME    TO   WRK-FOLLOWER-TO-ADD.
004920           PERFORM 2520-ADD-FOLLOWER-TO-USER.
004930      *----------------------------------------------------------------*
004940       2620-99-EXIT.                   EXIT.
004950      *----------------------------------------------------------------*
004960      *----------------------------------------------------------------*
004970       2510-FIND-OR-ADD-USER           SECTION.
004980      *----------------------------------------------------------------*
004990           SET TWFD01-USER-IX           TO   1.
005000           MOVE 'N'                    TO   WRK-SCAN-DONE.
005010           MOVE 'N'                    TO   WRK-USER-EXISTS.
005020
005030           PERFORM 2511-SCAN-FOR-USER
005040              UNTIL WRK-SCAN-DONE      EQUAL 'Y'
005050                 OR TWFD01-USER-IX     GREATER TWFD01-USER-COUNT.
005060
005070           IF WRK-USER-EXISTS       NOT EQUAL 'Y'
005080              PERFORM 2512-INSERT-NEW-USER
005090           END-IF.
005100      *----------------------------------------------------------------*
005110       2510-99-EXIT.                   EXIT.
005120      *----------------------------------------------------------------*
005130      *----------------------------------------------------------------*
005140       2511-SCAN-FOR-USER              SECTION.
005150      *----------------------------------------------------------------*
005160           IF TWFD01-USER-NAME (TWFD01-USER-IX)
005170                                       EQUAL WRK-TARGET-NAME
005180              MOVE 'Y'                 TO   WRK-USER-EXISTS
005190              MOVE 'Y'                 TO   WRK-SCAN-DONE
005200           ELSE
005210              IF TWFD01-USER-NAME (TWFD01-USER-IX)
005220                                       GREATER WRK-TARGET-NAME
005230                 MOVE 'Y'              TO   WRK-SCAN-DONE
005240              ELSE
005250                 SET TWFD01-USER-IX UP BY 1
005260              END-IF
005270           END-IF.
005280      *----------------------------------------------------------------*
005290       2511-99-EXIT.                   EXIT.
005300      *----------------------------------------------------------------*
005310      *----------------------------------------------------------------*
005320       2512-INSERT-NEW-USER            SECTION.
005330      *----------------------------------------------------------------*
005340           IF TWFD01-USER-COUNT     NOT LESS 200
005350              MOVE 'DATA ERROR - USER TABLE FULL'
005360                                       TO   WRK-ERROR-MSG
005370              PERFORM 9999-CALL-ABEND-PGM
005380           END-IF.
005390
005400           ADD  1                      TO   TWFD01-USER-COUNT.
005410
005420           SET WRK-SHIFT-IX             TO   TWFD01-USER-COUNT.
005430
005440           PERFORM 2513-SHIFT-ONE-USER
005450              VARYING WRK-SHIFT-IX FROM TWFD01-USER-COUNT BY -1
005460                 UNTIL WRK-SHIFT-IX NOT GREATER TWFD01-USER-IX.
005470
005480           INITIALIZE TWFD01-USER-ENTRY (TWFD01-USER-IX).
005490           MOVE WRK-TARGET-NAME
005500                            TO TWFD01-USER-NAME (TWFD01-USER-IX).
005510           MOVE 'A'
005520                            TO TWFD01-USER-STATUS (TWFD01-USER-IX).
005530      *----------------------------------------------------------------*
005540       2512-99-EXIT.                   EXIT.
005550      *----------------------------------------------------------------*
005560      *----------------------------------------------------------------*
005570       2513-SHIFT-ONE-USER             SECTION.
005580      *----------------------------------------------------------------*
005590           MOVE TWFD01-USER-ENTRY (WRK-SHIFT-IX - 1)
005600                            TO TWFD01-USER-ENTRY (WRK-SHIFT-IX).
005610      *----------------------------------------------------------------*
005620       2513-99-EXIT.                   EXIT.
005630      *----------------------------------------------------------------*
005640      *----------------------------------------------------------------*
005650       2520-ADD-FOLLOWER-TO-USER       SECTION.
005660      *----------------------------------------------------------------*
005670           SET TWFD01-FLW-IX            TO   1.
005680           MOVE 'N'                    TO   WRK-FLW-EXISTS.
005690
005700           PERFORM 2521-SCAN-FOR-FOLLOWER
005710              UNTIL WRK-FLW-EXISTS     EQUAL 'Y'
005720                 OR TWFD01-FLW-IX      GREATER
005730                       TWFD01-FOLLOWER-COUNT (TWFD01-USER-IX).
005740
005750           IF WRK-FLW-EXISTS       NOT EQUAL 'Y'
005760              IF TWFD01-FOLLOWER-COUNT (TWFD01-USER-IX)
005770                                    NOT LESS 100
005780                 MOVE 'DATA ERROR - FOLLOWER LIST FULL'
005790                                       TO   WRK-ERROR-MSG
005800                 PERFORM 9999-CALL-ABEND-PGM
005810              END-IF
005820              ADD  1 TO TWFD01-FOLLOWER-COUNT (TWFD01-USER-IX)
005830              SET TWFD01-FLW-IX        TO
005840                       TWFD01-FOLLOWER-COUNT (TWFD01-USER-IX)
005850              MOVE WRK-FOLLOWER-TO-ADD TO
005860                       TWFD01-FOLLOWER-NAME (TWFD01-USER-IX
005870                                              TWFD01-FLW-IX)
005880           END-IF.
005890      *----------------------------------------------------------------*
005900       2520-99-EXIT.                   EXIT.
005910      *----------------------------------------------------------------*
005920      *----------------------------------------------------------------*
005930       2521-SCAN-FOR-FOLLOWER          SECTION.
005940      *----------------------------------------------------------------*
005950           IF TWFD01-FOLLOWER-NAME (TWFD01-USER-IX TWFD01-FLW-IX)
005960                                       EQUAL WRK-FOLLOWER-TO-ADD
005970              MOVE 'Y'                 TO   WRK-FLW-EXISTS
005980           ELSE
005990              SET TWFD01-FLW-IX UP BY 1
006000           END-IF.
006010      *----------------------------------------------------------------*
006020       2521-99-EXIT.                   EXIT.
006030      *----------------------------------------------------------------*
006040      *----------------------------------------------------------------*
006050       3000-FINALIZE                   SECTION.
006060      *----------------------------------------------------------------*
006070           CLOSE USERFILE.
006080
006090           DISPLAY '**********************************'.
006100           DISPLAY '*  TWFD0020 - USER FILE LOADED   *'.
006110           DISPLAY '**********************************'.
006120           DISPLAY '*LINES READ.........: ' WRK-LINE-COUNT.
006130           DISPLAY '*BLANK LINES SKIPPED: ' WRK-BLANK-COUNT.
006140           DISPLAY '*USERS RECORDED.....: ' TWFD01-USER-COUNT.
006150           DISPLAY '**********************************'.
006160      *----------------------------------------------------------------*
006170       3000-99-EXIT.                   EXIT.
006180      *----------------------------------------------------------------*
006190      *----------------------------------------------------------------*
006200       7000-VALIDATE-NAME-TOKEN        SECTION.
006210      *----------------------------------------------------------------*
006220           MOVE 'Y'                    TO   WRK-NAME-OK.
006230
006240           IF WRK-TARGET-NAME           EQUAL SPACES
006250              MOVE 'N'                 TO   WRK-NAME-OK
006260           END-IF.
006270
006280           IF WRK-NAME-OK               EQUAL 'Y'
006290              IF WRK-TARGET-NAME    NOT ALPHABETIC
006300                 MOVE 'N'              TO   WRK-NAME-OK
006310              END-IF
006320           END-IF.
006330
006340           IF WRK-NAME-OK               EQUAL 'Y'
006350              PERFORM 7010-CHECK-EMBEDDED-SPACE
006360           END-IF.
006370      *----------------------------------------------------------------*
006380       7000-99-EXIT.                   EXIT.
006390      *----------------------------------------------------------------*
006400      *----------------------------------------------------------------*
006410       7010-CHECK-EMBEDDED-SPACE       SECTION.
006420      *----------------------------------------------------------------*
006430           MOVE 'N'                    TO   WRK-SEEN-SPACE.
006440
006450           PERFORM 7011-SCAN-ONE-CHAR
006460              VARYING WRK-TOKEN-IX FROM 1 BY 1
006470                 UNTIL WRK-TOKEN-IX    GREATER 30.
006480      *----------------------------------------------------------------*
006490       7010-99-EXIT.                   EXIT.
006500      *----------------------------------------------------------------*
006510      *----------------------------------------------------------------*
006520       7011-SCAN-ONE-CHAR              SECTION.
006530      *----------------------------------------------------------------*
006540           IF WRK-TARGET-NAME (WRK-TOKEN-IX : 1) EQUAL SPACE
006550              MOVE 'Y'                 TO   WRK-SEEN-SPACE
006560           ELSE
006570              IF WRK-SEEN-SPACE        EQUAL 'Y'
006580                 MOVE 'N'              TO   WRK-NAME-OK
006590              END-IF
006600           END-IF.
006610      *----------------------------------------------------------------*
006620       7011-99-EXIT.                   EXIT.
006630      *----------------------------------------------------------------*
006640      *----------------------------------------------------------------*
006650       8100-TEST-FS-USERFILE           SECTION.
006660      *----------------------------------------------------------------*
006670           IF WRK-FS-USERFILE      NOT EQUAL ZEROS AND 10
006680              MOVE WRK-FS-USERFILE     TO   WRK-LINE-NUM-N
006690              STRING 'FILE STATUS..:',WRK-LINE-NUM-X
006700                                       DELIMITED BY SPACE
006710                                       INTO WRK-ERROR-CODE
006720              PERFORM 9999-CALL-ABEND-PGM
006730           END-IF.
006740      *----------------------------------------------------------------*
006750       8100-99-EXIT.                   EXIT.
006760      *----------------------------------------------------------------*
006770      *----------------------------------------------------------------*
006780       9000-GET-DATE-TIME              SECTION.
006790      *----------------------------------------------------------------*
006800           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
006810           MOVE YY                     TO YYYY-FORMATTED.
006820           MOVE MM                     TO MM-FORMATTED.
006830           MOVE DD                     TO DD-FORMATTED.
006840           ADD  2000                   TO YYYY-FORMATTED.
006850
006860           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
006870           MOVE HOUR                   TO HOUR-FORMATTED.
006880           MOVE MINUTE                 TO MINUTE-FORMATTED.
006890           MOVE SECOND                 TO SECOND-FORMATTED.
006900      *----------------------------------------------------------------*
006910       9000-99-EXIT.                   EXIT.
006920      *----------------------------------------------------------------*
006930      *----------------------------------------------------------------*
006940       9999-CALL-ABEND-PGM             SECTION.
006950      *----------------------------------------------------------------*
006960           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
006970           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
006980           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
006990      *----------------------------------------------------------------*
007000       9999-99-EXIT.                   EXIT.
007010      *----------------------------------------------------------------*
