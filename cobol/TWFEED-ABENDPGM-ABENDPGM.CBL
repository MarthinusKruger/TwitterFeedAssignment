000100      *================================================================*
000110      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120      *================================================================*
000130       IDENTIFICATION  DIVISION.
000140       PROGRAM-ID.     ABENDPGM.
000150       AUTHOR.         R.HALVERSEN.
000160       INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS.
000170       DATE-WRITTEN.   18/06/1985.
000180       DATE-COMPILED.
000190       SECURITY.       UNCLASSIFIED - INTERNAL BATCH UTILITY.
000200      *----------------------------------------------------------------*
000210      *    PROGRAM-ID..: ABENDPGM.                                     *
000220      *    ANALYST.....: R.HALVERSEN                                   *
000230      *    PROGRAMMER..: R.HALVERSEN                                   *
000240      *    DATE........: 18/06/1985                                    *
000250      *----------------------------------------------------------------*
000260      *    PROJECT.....: SHARED BATCH UTILITY - CALLED BY ANY JOB      *
000270      *                  STEP THAT NEEDS A COMMON ABEND HANDLER.       *
000280      *----------------------------------------------------------------*
000290      *    GOAL........: DISPLAY THE CALLING PROGRAM'S ERROR LOG AND   *
000300      *                  END THE RUN WITH A NON-ZERO RETURN CODE SO    *
000310      *                  THE JOB STEP SHOWS AS FAILED.                 *
000320      *----------------------------------------------------------------*
000330      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000340      *                   NONE.                                        *
000350      *----------------------------------------------------------------*
000360      *    TABLE DB2...:  NONE.                                        *
000370      *----------------------------------------------------------------*
000380      *    CHANGE LOG                                                  *
000390      *    ----------                                                  *
000400      *    18/06/1985  R.HALVERSEN  TWF-0001  INITIAL VERSION - USED   *
000410      *                             BY THE CUSTOMER SYSTEMS' CALLERS.  *
000420      *    02/09/1987  R.HALVERSEN  TWF-0044  ADOPTED FOR TWFEED - NO  *
000430      *                             LOGIC CHANGE, SAME HANDLER SHARED  *
000440      *                             ACROSS BATCH SYSTEMS.               *
000450      *    14/12/1998  M.QUINLAN    TWF-Y2K1  YEAR-2000 REVIEW - ERROR *
000460      *                             DATE FIELD ALREADY DD/MM/YYYY, NO  *
000470      *                             CHANGE REQUIRED.  SIGNED OFF.      *
000480      *    09/05/2001  M.QUINLAN    TWF-0140  *** RETURN-CODE WAS      *
000490      *                             NEVER SET - A CALLING JOB STEP     *
000500      *                             COULD ABEND BY DISPLAY ALONE AND   *
000510      *                             STILL SHOW A ZERO CONDITION CODE   *
000520      *                             TO THE SCHEDULER.  NOW MOVES 1 TO  *
000530      *                             RETURN-CODE BEFORE STOP RUN.       *
000540      *================================================================*
000550      *           E N V I R O N M E N T      D I V I S I O N           *
000560      *================================================================*
000570       ENVIRONMENT DIVISION.
000580       CONFIGURATION SECTION.
000590       SPECIAL-NAMES.
000600           C01 IS TOP-OF-FORM.
000610
000620       INPUT-OUTPUT SECTION.
000630       FILE-CONTROL.
000640
000650      *================================================================*
000660      *                  D A T A      D I V I S I O N                  *
000670      *================================================================*
000680       DATA DIVISION.
000690       FILE SECTION.
000700      *
000710      *-----------------------------------------------------------------*
000720      *                  WORKING-STORAGE SECTION                        *
000730      *-----------------------------------------------------------------*
000740       WORKING-STORAGE SECTION.
000750
000760       01  WRK-RETCODE-SINAL               PIC +9(009) VALUE ZEROS.
000770       01  FILLER REDEFINES WRK-RETCODE-SINAL.
000780           05  FILLER                      PIC X(001).
000790           05  WRK-RETCODE-NUM             PIC 9(009).
000800       01  FILLER REDEFINES WRK-RETCODE-SINAL.
000810           05  WRK-RETCODE-X               PIC X(010).
000820
000830       01  WRK-ABEND-RC                    PIC 9(02) COMP VALUE 1.
000840
000850      *-----------------------------------------------------------------*
000860      *                      LINKAGE SECTION                            *
000870      *-----------------------------------------------------------------*
000880       LINKAGE SECTION.
000890       01  WRK-ERROR-LOG.
000900           03  WRK-PROGRAM                 PIC X(08).
000910           03  WRK-ERROR-MSG                PIC X(30).
000920           03  WRK-ERROR-CODE               PIC X(30).
000930           03  WRK-ERROR-DATE               PIC X(10).
000940           03  WRK-ERROR-TIME               PIC X(08).
000945           03  FILLER                      PIC X(04).
000950       01  WRK-ERROR-DATE-PARTS REDEFINES WRK-ERROR-DATE.
000960           03  WRK-ERR-DD                  PIC X(02).
000970           03  FILLER                      PIC X(01).
000980           03  WRK-ERR-MM                  PIC X(02).
000990           03  FILLER                      PIC X(01).
001000           03  WRK-ERR-YYYY                PIC X(04).
001010      *================================================================*
001020       PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
001030      *================================================================*
001040      *----------------------------------------------------------------*
001050       0000-MAIN-PROCESS               SECTION.
001060      *----------------------------------------------------------------*
001070           DISPLAY '**********************************'.
001080           DISPLAY '*  TWFEED - ABNORMAL END CALLED  *'.
001090           DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
001100           DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
001110           DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
001120           DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
001130           DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
001140           DISPLAY '*ERROR MESSAGE:                  *'.
001150           DISPLAY '* 'WRK-ERROR-MSG' *'.
001160           DISPLAY '*ERROR DETAIL:                   *'.
001170           DISPLAY '* 'WRK-ERROR-CODE' *'.
001180           DISPLAY '**********************************'.
001190
001200           MOVE WRK-ABEND-RC            TO RETURN-CODE.
001210
001220           STOP RUN.
001230      *----------------------------------------------------------------*
001240       0000-99-EXIT.                   EXIT.
001250      *----------------------------------------------------------------*
