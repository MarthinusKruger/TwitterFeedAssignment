000100      *================================================================*
000110      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120      *================================================================*
000130       IDENTIFICATION  DIVISION.
000140       PROGRAM-ID.     TWFD0030.
000150       AUTHOR.         R.HALVERSEN.
000160       INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS.
000170       DATE-WRITTEN.   18/06/1985.
000180       DATE-COMPILED   WHEN-COMPILED.
000190       SECURITY.       UNCLASSIFIED - INTERNAL BATCH UTILITY.
000200      *----------------------------------------------------------------*
000210      *    PROGRAM-ID..: TWFD0030.                                     *
000220      *    ANALYST.....: R.HALVERSEN                                   *
000230      *    PROGRAMMER..: R.HALVERSEN                                   *
000240      *    DATE........: 18/06/1985                                    *
000250      *----------------------------------------------------------------*
000260      *    PROJECT.....: TWITTER FEED BATCH GENERATOR - TWFEED         *
000270      *----------------------------------------------------------------*
000280      *    GOAL........: READ THE TWEET FILE, ONE POSTED TWEET PER     *
000290      *                  LINE, AND DISTRIBUTE EACH TWEET INTO THE      *
000300      *                  IN-STORAGE FEED (TWFD01) OF EVERY FOLLOWER OF *
000310      *                  THE POSTER.  CALLED THIRD BY THE DRIVER       *
000320      *                  (TWFD0000), AFTER TWFD0020 HAS LOADED USERS.  *
000330      *----------------------------------------------------------------*
000340      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000350      *                   TWEETFILE       00300       TWFD02           *
000360      *----------------------------------------------------------------*
000370      *    TABLE DB2...:  NONE.                                        *
000380      *----------------------------------------------------------------*
000390      *    CHANGE LOG                                                  *
000400      *    ----------                                                  *
000410      *    18/06/1985  R.HALVERSEN  TWF-0001  INITIAL VERSION.         *
000420      *    30/07/1986  R.HALVERSEN  TWF-0019  TWEET TEXT WIDENED TO    *
000430      *                             139 BYTES - SEE TWFD02.            *
000440      *    11/01/1991  T.OKAFOR     TWF-0087  TWEETS NOW DISTRIBUTED   *
000450      *                             STRAIGHT INTO TWFD01-FEED-ENTRY AS *
000460      *                             THEY ARE READ, INSTEAD OF BEING    *
000470      *                             WRITTEN TO A WORK FILE FOR TWFD0040*
000480      *                             TO RE-READ AND SORT LATER.         *
000490      *    23/03/1994  T.OKAFOR     TWF-0113  AN UNKNOWN POSTER IS NOT *
000500      *                             A DATA ERROR - THE TWEET IS SIMPLY *
000510      *                             DROPPED.  BLANK LINES REMAIN AN    *
000520      *                             ERROR - THEY ARE NOT "NO TWEET".   *
000530      *    14/12/1998  M.QUINLAN    TWF-Y2K1  YEAR-2000 REVIEW - NO    *
000540      *                             DATE FIELDS PARSED IN THIS PROGRAM,*
000550      *                             NO CHANGE REQUIRED.  SIGNED OFF.   *
000560      *    09/05/2001  M.QUINLAN    TWF-0140  ADDED THE FEED-TABLE-    *
000570      *                             FULL CHECK BEFORE EACH APPEND - AN *
000580      *                             OVER-FOLLOWED USER'S FEED WAS      *
000590      *                             OVERLAYING THE NEXT USER'S ENTRY.  *
000600      *    17/02/2002  T.OKAFOR     TWF-0152  TWEET FILE DDNAME WAS     *
000610      *                             HARD-CODED - NOW ASSIGNED FROM THE  *
000620      *                             DSN VALIDATED BY TWFD0010 AND       *
000630      *                             PASSED DOWN BY THE DRIVER, SO THE   *
000640      *                             CONFIGURED PATH ACTUALLY GETS USED. *
000650      *    03/03/2002  T.OKAFOR     TWF-0153  AN UNKNOWN POSTER MESSAGE *
000660      *                             CONTAINING A LITERAL '> ' MADE THE  *
000670      *                             OLD TWO-FIELD UNSTRING RE-SCAN FOR  *
000680      *                             THE DELIMITER AND SILENTLY DROP     *
000690      *                             EVERYTHING PAST IT. NOW EXTRACTS    *
000700      *                             ONLY THE POSTER NAME WITH A POINTER *
000710      *                             AND TAKES THE REST OF THE LINE AS   *
000720      *                             THE TWEET.                          *
000730      *================================================================*
000740      *           E N V I R O N M E N T      D I V I S I O N           *
000750      *================================================================*
000760       ENVIRONMENT DIVISION.
000770       CONFIGURATION SECTION.
000780       SPECIAL-NAMES.
000790           C01 IS TOP-OF-FORM.
000800
000810       INPUT-OUTPUT SECTION.
000820       FILE-CONTROL.
000830
000840           SELECT TWEETFILE     ASSIGN TO DYNAMIC WRK-TWEETFILE-DSN
000850            ORGANIZATION IS     SEQUENTIAL
000860            ACCESS MODE  IS     SEQUENTIAL
000870            FILE STATUS  IS     WRK-FS-TWEETFILE.
000880
000890      *================================================================*
000900      *                  D A T A      D I V I S I O N                  *
000910      *================================================================*
000920       DATA DIVISION.
000930       FILE SECTION.
000940      *
000950       FD  TWEETFILE
000960           RECORDING MODE IS F
000970           LABEL RECORD   IS STANDARD
000980           BLOCK CONTAINS 00 RECORDS.
000990       01  FD-REG-TWEETFILE     PIC X(300).
001000
001010      *-----------------------------------------------------------------*
001020      *                  WORKING-STORAGE SECTION                        *
001030      *-----------------------------------------------------------------*
001040       WORKING-STORAGE SECTION.
001050
001060           COPY TWFD02.
001070
001080       77  WRK-LINE-COUNT                     PIC 9(06) COMP
001090                                                          VALUE ZEROS.
001100       77  WRK-DROP-COUNT                     PIC 9(06) COMP
001110                                                          VALUE ZEROS.
001120       77  WRK-DIST-COUNT                     PIC 9(06) COMP
001130                                                          VALUE ZEROS.
001140
001150       01  WRK-TWEETFILE-EOF                  PIC X(03) VALUE SPACES.
001160           88  WRK-TWEETFILE-DONE                       VALUE 'END'.
001170
001180      *DATA FOR ERROR LOG:
001190       01  WRK-ERROR-LOG.
001200           03  WRK-PROGRAM                    PIC X(08) VALUE
001210                                                       'TWFD0030'  .
001220           03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
001230           03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
001240           03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
001250           03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
001260           03  FILLER                         PIC X(04) VALUE SPACES.
001270
001280      *ABENDING PROGRAM:
001290       77  WRK-ABEND-PGM                      PIC X(08) VALUE
001300                                                       'ABENDPGM'  .
001310
001320       01  WRK-FILE-STATUS.
001330           03  WRK-FS-TWEETFILE               PIC 9(02) VALUE ZEROS.
001340           03  FILLER                         PIC X(02) VALUE SPACES.
001350
001360      *DSN FOR THE TWEET FILE, PASSED DOWN FROM TWFD0010 VIA THE DRIVER:
001370       01  WRK-TWEETFILE-DSN                  PIC X(44) VALUE SPACES.
001380
001390      *WORK AREAS FOR TRIMMING AND SPLITTING A RAW TWEET LINE:
001400       77  WRK-TRIM-START                     PIC 9(04) COMP
001410                                                          VALUE ZEROS.
001420       77  WRK-TRIM-END                       PIC 9(04) COMP
001430                                                          VALUE ZEROS.
001440       77  WRK-TRIM-LEN                       PIC 9(04) COMP
001450                                                          VALUE ZEROS.
001460       01  WRK-TRIMMED-LINE                   PIC X(300) VALUE SPACES.
001470
001480       77  WRK-DELIM-TEXT                     PIC X(02) VALUE SPACES.
001490       77  WRK-PTR                            PIC 9(04) COMP
001500                                                          VALUE ZEROS.
001510       01  WRK-MESSAGE-TEXT                   PIC X(300) VALUE SPACES.
001520       77  WRK-MESSAGE-END                    PIC 9(04) COMP
001530                                                          VALUE ZEROS.
001540       77  WRK-MESSAGE-LEN                    PIC 9(04) COMP
001550                                                          VALUE ZEROS.
001560
001570      *WORK AREAS FOR THE NAME-TOKEN VALIDATOR (7000 SECTION):
001580       01  WRK-TARGET-NAME                    PIC X(30) VALUE SPACES.
001590       77  WRK-NAME-OK                        PIC X(01) VALUE 'Y'.
001600       77  WRK-TOKEN-IX                       PIC 9(04) COMP
001610                                                          VALUE ZEROS.
001620       77  WRK-SEEN-SPACE                     PIC X(01) VALUE 'N'.
001630
001640      *WORK AREAS FOR THE POSTER LOOK-UP AND FEED APPEND:
001650       77  WRK-POSTER-FOUND                   PIC X(01) VALUE 'N'.
001660       77  WRK-POSTER-IX                      USAGE IS INDEX.
001670
001680      *LINE-NUMBER SIGN-REDEFINE, ALSO REUSED TO STRING A FILE STATUS
001690      *CODE INTO WRK-ERROR-CODE IN THE 8100 PARAGRAPH BELOW.
001700       01  WRK-LINE-NUM-SINAL                 PIC +9(009) VALUE ZEROS.
001710       01  FILLER REDEFINES WRK-LINE-NUM-SINAL.
001720           05  FILLER                         PIC X(001).
001730           05  WRK-LINE-NUM-N                 PIC 9(009).
001740       01  FILLER REDEFINES WRK-LINE-NUM-SINAL.
001750           05  WRK-LINE-NUM-X                 PIC X(010).
001760
001770      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
001780       01  WRK-SYSTEM-DATE.
001790           03  YY                             PIC 9(02) VALUE ZEROS.
001800           03  MM                             PIC 9(02) VALUE ZEROS.
001810           03  DD                             PIC 9(02) VALUE ZEROS.
001820      *
001830       01  WRK-DATE-FORMATTED.
001840           03  DD-FORMATTED                   PIC 9(02) VALUE ZEROS.
001850           03  FILLER                         PIC X(01) VALUE '-'.
001860           03  MM-FORMATTED                   PIC 9(02) VALUE ZEROS.
001870           03  FILLER                         PIC X(01) VALUE '-'.
001880           03  YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.
001890      *
001900       01  WRK-SYSTEM-TIME.
001910           03  HOUR                           PIC 9(02) VALUE ZEROS.
001920           03  MINUTE                         PIC 9(02) VALUE ZEROS.
001930           03  SECOND                         PIC 9(02) VALUE ZEROS.
001940           03  HUNDREDTH                      PIC 9(02) VALUE ZEROS.
001950      *
001960       01  WRK-TIME-FORMATTED.
001970           03  HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.
001980           03  FILLER                         PIC X(01) VALUE ':'.
001990           03  MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.
002000           03  FILLER                         PIC X(01) VALUE ':'.
002010           03  SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.
002020
002030      *-----------------------------------------------------------------*
002040      *                      LINKAGE SECTION                            *
002050      *-----------------------------------------------------------------*
002060       LINKAGE SECTION.
002070
002080           COPY TWFD01.
002090
002100       01  LKG-PARM-TWEET-DSN                 PIC X(44).
002110      *================================================================*
002120       PROCEDURE     DIVISION USING TWFD01-MASTER-TABLE
002130                                    LKG-PARM-TWEET-DSN.
002140      *================================================================*
002150      *----------------------------------------------------------------*
002160       0000-MAIN-PROCESS               SECTION.
002170      *----------------------------------------------------------------*
002180           PERFORM 9000-GET-DATE-TIME.
002190
002200           PERFORM 1000-INITIALIZE.
002210
002220           PERFORM 2000-PROCESS-TWEETFILE.
002230
002240           PERFORM 3000-FINALIZE.
002250
002260           MOVE ZEROS                   TO RETURN-CODE.
002270
002280           GOBACK.
002290      *----------------------------------------------------------------*
002300       0000-99-EXIT.                   EXIT.
002310      *----------------------------------------------------------------*
002320      *----------------------------------------------------------------*
002330       1000-INITIALIZE                 SECTION.
002340      *----------------------------------------------------------------*
002350           MOVE 'OPEN TWEET FILE'      TO   WRK-ERROR-MSG.
002360
002370           MOVE LKG-PARM-TWEET-DSN     TO   WRK-TWEETFILE-DSN.
002380
002390           OPEN INPUT TWEETFILE.
002400
002410           PERFORM 8100-TEST-FS-TWEETFILE.
002420      *----------------------------------------------------------------*
002430       1000-99-EXIT.                   EXIT.
002440      *----------------------------------------------------------------*
002450      *----------------------------------------------------------------*
002460       2000-PROCESS-TWEETFILE          SECTION.
002470      *----------------------------------------------------------------*
002480           PERFORM 2100-READ-TWEETLINE.
002490
002500           PERFORM 2150-PROCESS-ONE-LINE
002510              UNTIL WRK-TWEETFILE-DONE.
002520      *----------------------------------------------------------------*
002530       2000-99-EXIT.                   EXIT.
002540      *----------------------------------------------------------------*
002550      *----------------------------------------------------------------*
002560       2100-READ-TWEETLINE             SECTION.
002570      *----------------------------------------------------------------*
002580           MOVE 'READING TWEET FILE'   TO   WRK-ERROR-MSG.
002590
002600           READ TWEETFILE              INTO TWFD02-TWEET-LINE.
002610
002620           PERFORM 8100-TEST-FS-TWEETFILE.
002630
002640           IF WRK-FS-TWEETFILE         EQUAL 10
002650              MOVE 'END'               TO   WRK-TWEETFILE-EOF
002660           ELSE
002670              ADD  1                   TO   WRK-LINE-COUNT
002680           END-IF.
002690      *----------------------------------------------------------------*
002700       2100-99-EXIT.                   EXIT.
002710      *----------------------------------------------------------------*
002720      *----------------------------------------------------------------*
002730       2150-PROCESS-ONE-LINE           SECTION.
002740      *----------------------------------------------------------------*
002750           PERFORM 2300-VALIDATE-TWEETLINE.
002760
002770           PERFORM 2500-DISTRIBUTE-TWEET.
002780
002790           PERFORM 2100-READ-TWEETLINE.
002800      *----------------------------------------------------------------*
002810       2150-99-EXIT.                   EXIT.
002820      *----------------------------------------------------------------*
002830      *----------------------------------------------------------------*
002840       2300-VALIDATE-TWEETLINE         SECTION.
002850      *----------------------------------------------------------------*
002860      *    A BLANK LINE IS A PATTERN MISMATCH HERE, NOT A LINE TO       *
002870      *    SKIP - AN EMPTY TWEET FILE IS FINE, A BLANK LINE INSIDE ONE  *
002880      *    IS NOT.                                                     *
002890           PERFORM 2310-TRIM-TWEETLINE.
002900
002910           MOVE SPACES                 TO   TWFD02-POSTER-NAME.
002920           MOVE SPACES                 TO   WRK-MESSAGE-TEXT.
002930           MOVE SPACES                 TO   WRK-DELIM-TEXT.
002940           MOVE 1                      TO   WRK-PTR.
002950
002960      *    ONLY THE POSTER NAME IS UNSTRUNG OUT OF THE LINE - A SECOND  *
002970      *    INTO TARGET WOULD RE-SCAN FOR ANOTHER '> ' AND SILENTLY DROP *
002980      *    ANY MESSAGE TEXT PAST IT. THE POINTER LEFT BEHIND MARKS WHERE*
002990      *    THE MESSAGE STARTS - EVERYTHING FROM THERE ON IS THE TWEET,  *
003000      *    NO MATTER WHAT IT CONTAINS.                                  *
003010           UNSTRING WRK-TRIMMED-LINE (1:WRK-TRIM-LEN)
003020                 DELIMITED BY '> '
003030                 INTO TWFD02-POSTER-NAME
003040                         DELIMITER IN WRK-DELIM-TEXT
003050                 WITH POINTER WRK-PTR
003060           END-UNSTRING.
003070
003080           IF WRK-DELIM-TEXT       NOT EQUAL '> '
003090              MOVE 'PATTERN MISMATCH ON TWEET LINE'
003100                                       TO   WRK-ERROR-CODE
003110              PERFORM 2390-TWEETLINE-DATA-ERROR
003120           END-IF.
003130
003140           MOVE TWFD02-POSTER-NAME      TO   WRK-TARGET-NAME.
003150           PERFORM 7000-VALIDATE-NAME-TOKEN.
003160
003170           IF WRK-NAME-OK           NOT EQUAL 'Y'
003180              MOVE 'POSTER NAME NOT ALPHABETIC'
003190                                       TO   WRK-ERROR-CODE
003200              PERFORM 2390-TWEETLINE-DATA-ERROR
003210           END-IF.
003220
003230           IF WRK-PTR                  NOT GREATER WRK-TRIM-LEN
003240              COMPUTE WRK-MESSAGE-LEN = WRK-TRIM-LEN - WRK-PTR + 1
003250              MOVE WRK-TRIMMED-LINE (WRK-PTR : WRK-MESSAGE-LEN)
003260                                       TO   WRK-MESSAGE-TEXT
003270           END-IF.
003280
003290           PERFORM 2320-TRIM-MESSAGE.
003300
003310           IF WRK-MESSAGE-LEN           EQUAL ZEROS
003320              OR WRK-MESSAGE-LEN        GREATER 139
003330              MOVE 'TWEET TEXT LENGTH OUT OF RANGE'
003340                                       TO   WRK-ERROR-CODE
003350              PERFORM 2390-TWEETLINE-DATA-ERROR
003360           END-IF.
003370
003380           MOVE SPACES                 TO   TWFD02-TWEET-TEXT.
003390           MOVE WRK-MESSAGE-TEXT (1:WRK-MESSAGE-LEN)
003400                                       TO   TWFD02-TWEET-TEXT.
003410           MOVE WRK-MESSAGE-LEN         TO   TWFD02-TWEET-TEXT-LEN.
003420      *----------------------------------------------------------------*
003430       2300-99-EXIT.                   EXIT.
003440      *----------------------------------------------------------------*
003450      *----------------------------------------------------------------*
003460       2310-TRIM-TWEETLINE             SECTION.
003470      *----------------------------------------------------------------*
003480           MOVE SPACES                 TO   WRK-TRIMMED-LINE.
003490           MOVE 1                      TO   WRK-TRIM-START.
003500           MOVE 300                    TO   WRK-TRIM-END.
003510
003520           PERFORM 2311-FIND-FIRST-CHAR
003530              UNTIL WRK-TRIM-START     GREATER 300
003540                 OR TWFD02-TWEET-CHAR (WRK-TRIM-START)
003550                                    NOT EQUAL SPACE.
003560
003570           PERFORM 2312-FIND-LAST-CHAR
003580              UNTIL WRK-TRIM-END       LESS 1
003590                 OR TWFD02-TWEET-CHAR (WRK-TRIM-END)
003600                                    NOT EQUAL SPACE.
003610
003620           IF WRK-TRIM-START            GREATER 300
003630              OR WRK-TRIM-END           LESS 1
003640              OR WRK-TRIM-START         GREATER WRK-TRIM-END
003650              MOVE ZEROS               TO   WRK-TRIM-LEN
003660              MOVE 'BLANK TWEET LINE'  TO   WRK-ERROR-CODE
003670              PERFORM 2390-TWEETLINE-DATA-ERROR
003680           ELSE
003690              COMPUTE WRK-TRIM-LEN = WRK-TRIM-END
003700                                    - WRK-TRIM-START + 1
003710              MOVE TWFD02-TWEET-RAW (WRK-TRIM-START : WRK-TRIM-LEN)
003720                                       TO   WRK-TRIMMED-LINE
003730           END-IF.
003740      *----------------------------------------------------------------*
003750       2310-99-EXIT.                   EXIT.
003760      *----------------------------------------------------------------*
003770      *----------------------------------------------------------------*
003780       2311-FIND-FIRST-CHAR            SECTION.
003790      *----------------------------------------------------------------*
003800           ADD  1                      TO   WRK-TRIM-START.
003810      *----------------------------------------------------------------*
003820       2311-99-EXIT.                   EXIT.
003830      *----------------------------------------------------------------*
003840      *----------------------------------------------------------------*
003850       2312-FIND-LAST-CHAR              SECTION.
003860      *----------------------------------------------------------------*
003870           SUBTRACT 1                  FROM WRK-TRIM-END.
003880      *----------------------------------------------------------------*
003890       2312-99-EXIT.                   EXIT.
003900      *----------------------------------------------------------------*
003910      *----------------------------------------------------------------*
003920       2320-TRIM-MESSAGE               SECTION.
003930      *----------------------------------------------------------------*
003940           MOVE 300                    TO   WRK-MESSAGE-END.
003950
003960           PERFORM 2321-FIND-MESSAGE-END
003970              UNTIL WRK-MESSAGE-END    LESS 1
003980                 OR WRK-MESSAGE-TEXT (WRK-MESSAGE-END : 1)
003990                                    NOT EQUAL SPACE.
004000
004010           IF WRK-MESSAGE-END        NOT LESS 1
004020              MOVE WRK-MESSAGE-END     TO   WRK-MESSAGE-LEN
004030           ELSE
004040              MOVE ZEROS               TO   WRK-MESSAGE-LEN
004050           END-IF.
004060      *----------------------------------------------------------------*
004070       2320-99-EXIT.                   EXIT.
004080      *----------------------------------------------------------------*
004090      *----------------------------------------------------------------*
004100       2321-FIND-MESSAGE-END           SECTION.
004110      *----------------------------------------------------------------*
004120           SUBTRACT 1                  FROM WRK-MESSAGE-END.
004130      *----------------------------------------------------------------*
004140       2321-99-EXIT.                   EXIT.
004150      *----------------------------------------------------------------*
004160      *----------------------------------------------------------------*
004170       2390-TWEETLINE-DATA-ERROR       SECTION.
004180      *----------------------------------------------------------------*
004190           MOVE SPACES                 TO   WRK-ERROR-MSG.
004200           MOVE WRK-LINE-COUNT         TO   WRK-LINE-NUM-N.
004210           STRING 'BAD TWEET LINE ',WRK-LINE-NUM-X
004220                                       DELIMITED BY SIZE
004230                                       INTO WRK-ERROR-MSG
004240           END-STRING.
004250
004260           PERFORM 9999-CALL-ABEND-PGM.
004270      *----------------------------------------------------------------*
004280       2390-99-EXIT.                   EXIT.
004290      *----------------------------------------------------------------*
004300      *----------------------------------------------------------------*
004310       2500-DISTRIBUTE-TWEET           SECTION.
004320      *----------------------------------------------------------------*
004330           PERFORM 2510-FIND-POSTER.
004340
004350           IF WRK-POSTER-FOUND          EQUAL 'Y'
004360      *       SAVE THE POSTER'S OWN TABLE SLOT BEFORE THE PER-FOLLOWER
004370      *       LOOK-UP BELOW MOVES TWFD01-USER-IX OFF OF IT.
004380              SET WRK-POSTER-IX         TO   TWFD01-USER-IX
004390              SET TWFD01-FLW-IX         TO   1
004400
004410              PERFORM 2520-APPEND-TO-ONE-FOLLOWER
004420                 VARYING TWFD01-FLW-IX FROM 1 BY 1
004430                    UNTIL TWFD01-FLW-IX GREATER
004440                       TWFD01-FOLLOWER-COUNT (WRK-POSTER-IX)
004450
004460              ADD  1                   TO   WRK-DIST-COUNT
004470           ELSE
004480              ADD  1                   TO   WRK-DROP-COUNT
004490           END-IF.
004500      *----------------------------------------------------------------*
004510       2500-99-EXIT.                   EXIT.
004520      *----------------------------------------------------------------*
004530      *----------------------------------------------------------------*
004540       2510-FIND-POSTER                SECTION.
004550      *----------------------------------------------------------------*
004560           SET TWFD01-USER-IX           TO   1.
004570           MOVE 'N'                    TO   WRK-POSTER-FOUND.
004580
004590           PERFORM 2511-SCAN-FOR-POSTER
004600              UNTIL WRK-POSTER-FOUND   EQUAL 'Y'
004610                 OR TWFD01-USER-IX     GREATER TWFD01-USER-COUNT.
004620      *----------------------------------------------------------------*
004630       2510-99-EXIT.                   EXIT.
004640      *----------------------------------------------------------------*
004650      *----------------------------------------------------------------*
004660       2511-SCAN-FOR-POSTER            SECTION.
004670      *----------------------------------------------------------------*
004680           IF TWFD01-USER-NAME (TWFD01-USER-IX)
004690                                       EQUAL TWFD02-POSTER-NAME
004700              MOVE 'Y'                 TO   WRK-POSTER-FOUND
004710           ELSE
004720              SET TWFD01-USER-IX UP BY 1
004730           END-IF.
004740      *----------------------------------------------------------------*
004750       2511-99-EXIT.                   EXIT.
004760      *----------------------------------------------------------------*
004770      *----------------------------------------------------------------*
004780       2520-APPEND-TO-ONE-FOLLOWER     SECTION.
004790      *----------------------------------------------------------------*
004800      *    POSTER'S FOLLOWER AT TWFD01-FLW-IX GETS THIS TWEET APPENDED  *
004810      *    TO ITS OWN FEED-ENTRY TABLE, IN THE ORDER TWEETS ARE READ.   *
004820           MOVE TWFD01-FOLLOWER-NAME (WRK-POSTER-IX TWFD01-FLW-IX)
004830                                       TO   WRK-TARGET-NAME.
004840
004850           PERFORM 2530-FIND-FOLLOWER-USER.
004860
004870           IF WRK-POSTER-FOUND          EQUAL 'Y'
004880              IF TWFD01-FEED-COUNT (TWFD01-USER-IX)
004890                                    NOT LESS 100
004900                 MOVE 'DATA ERROR - FEED TABLE FULL'
004910                                       TO   WRK-ERROR-MSG
004920                 PERFORM 9999-CALL-ABEND-PGM
004930              END-IF
004940              ADD  1 TO TWFD01-FEED-COUNT (TWFD01-USER-IX)
004950              SET TWFD01-FEED-IX        TO
004960                       TWFD01-FEED-COUNT (TWFD01-USER-IX)
004970              MOVE TWFD02-POSTER-NAME  TO
004980                       TWFD01-FEED-POSTER (TWFD01-USER-IX
004990                                            TWFD01-FEED-IX)
005000              MOVE TWFD02-TWEET-TEXT   TO
005010                       TWFD01-FEED-TEXT (TWFD01-USER-IX
005020                                          TWFD01-FEED-IX)
005030           END-IF.
005040      *----------------------------------------------------------------*
005050       2520-99-EXIT.                   EXIT.
005060      *----------------------------------------------------------------*
005070      *----------------------------------------------------------------*
005080       2530-FIND-FOLLOWER-USER         SECTION.
005090      *----------------------------------------------------------------*
005100      *    RE-USES THE POSTER-SEARCH FLAG TO LOCATE THE FOLLOWER-BY-    *
005110      *    NAME'S OWN TWFD01-USER-ENTRY SLOT (WRK-TARGET-NAME WAS SET   *
005120      *    BY THE CALLER) SO ITS FEED TABLE, NOT THE POSTER'S, GETS     *
005130      *    THE APPEND ABOVE.                                            *
005140           SET TWFD01-USER-IX           TO   1.
005150           MOVE 'N'                    TO   WRK-POSTER-FOUND.
005160
005170           PERFORM 2531-SCAN-FOR-FOLLOWER-USER
005180              UNTIL WRK-POSTER-FOUND   EQUAL 'Y'
005190                 OR TWFD01-USER-IX     GREATER TWFD01-USER-COUNT.
005200      *----------------------------------------------------------------*
005210       2530-99-EXIT.                   EXIT.
005220      *----------------------------------------------------------------*
005230      *----------------------------------------------------------------*
005240       2531-SCAN-FOR-FOLLOWER-USER     SECTION.
005250      *----------------------------------------------------------------*
005260           IF TWFD01-USER-NAME (TWFD01-USER-IX)
005270                                       EQUAL WRK-TARGET-NAME
005280              MOVE 'Y'                 TO   WRK-POSTER-FOUND
005290           ELSE
005300              SET TWFD01-USER-IX UP BY 1
005310           END-IF.
005320      *----------------------------------------------------------------*
005330       2531-99-EXIT.                   EXIT.
005340      *----------------------------------------------------------------*
005350      *----------------------------------------------------------------*
005360       3000-FINALIZE                   SECTION.
005370      *----------------------------------------------------------------*
005380           CLOSE TWEETFILE.
005390
005400           DISPLAY '**********************************'.
005410           DISPLAY '*  TWFD0030 - TWEETS DISTRIBUTED *'.
005420           DISPLAY '**********************************'.
005430           DISPLAY '*LINES READ.........: ' WRK-LINE-COUNT.
005440           DISPLAY '*TWEETS DISTRIBUTED.: ' WRK-DIST-COUNT.
005450           DISPLAY '*UNKNOWN POSTER DROP: ' WRK-DROP-COUNT.
005460           DISPLAY '**********************************'.
005470      *----------------------------------------------------------------*
005480       3000-99-EXIT.                   EXIT.
005490      *----------------------------------------------------------------*
005500      *----------------------------------------------------------------*
005510       7000-VALIDATE-NAME-TOKEN        SECTION.
005520      *----------------------------------------------------------------*
005530           MOVE 'Y'                    TO   WRK-NAME-OK.
005540
005550           IF WRK-TARGET-NAME           EQUAL SPACES
005560              MOVE 'N'                 TO   WRK-NAME-OK
005570           END-IF.
005580
005590           IF WRK-NAME-OK               EQUAL 'Y'
005600              IF WRK-TARGET-NAME    NOT ALPHABETIC
005610                 MOVE 'N'              TO   WRK-NAME-OK
005620              END-IF
005630           END-IF.
005640
005650           IF WRK-NAME-OK               EQUAL 'Y'
005660              PERFORM 7010-CHECK-EMBEDDED-SPACE
005670           END-IF.
005680      *----------------------------------------------------------------*
005690       7000-99-EXIT.                   EXIT.
005700      *----------------------------------------------------------------*
005710      *----------------------------------------------------------------*
005720       7010-CHECK-EMBEDDED-SPACE       SECTION.
005730      *----------------------------------------------------------------*
005740           MOVE 'N'                    TO   WRK-SEEN-SPACE.
005750
005760           PERFORM 7011-SCAN-ONE-CHAR
005770              VARYING WRK-TOKEN-IX FROM 1 BY 1
005780                 UNTIL WRK-TOKEN-IX    GREATER 30.
005790      *----------------------------------------------------------------*
005800       7010-99-EXIT.                   EXIT.
005810      *----------------------------------------------------------------*
005820      *----------------------------------------------------------------*
005830       7011-SCAN-ONE-CHAR              SECTION.
005840      *----------------------------------------------------------------*
005850           IF WRK-TARGET-NAME (WRK-TOKEN-IX : 1) EQUAL SPACE
005860              MOVE 'Y'                 TO   WRK-SEEN-SPACE
005870           ELSE
005880              IF WRK-SEEN-SPACE        EQUAL 'Y'
005890                 MOVE 'N'              TO   WRK-NAME-OK
005900              END-IF
005910           END-IF.
005920      *----------------------------------------------------------------*
005930       7011-99-EXIT.                   EXIT.
005940      *----------------------------------------------------------------*
005950      *----------------------------------------------------------------*
005960       8100-TEST-FS-TWEETFILE          SECTION.
005970      *----------------------------------------------------------------*
005980           IF WRK-FS-TWEETFILE     NOT EQUAL ZEROS AND 10
005990              MOVE WRK-FS-TWEETFILE    TO   WRK-LINE-NUM-N
006000              STRING 'FILE STATUS..:',WRK-LINE-NUM-X
006010                                       DELIMITED BY SPACE
006020                                       INTO WRK-ERROR-CODE
006030              PERFORM 9999-CALL-ABEND-PGM
006040           END-IF.
006050      *----------------------------------------------------------------*
006060       8100-99-EXIT.                   EXIT.
006070      *----------------------------------------------------------------*
006080      *----------------------------------------------------------------*
006090       9000-GET-DATE-TIME              SECTION.
006100      *----------------------------------------------------------------*
006110           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
006120           MOVE YY                     TO YYYY-FORMATTED.
006130           MOVE MM                     TO MM-FORMATTED.
006140           MOVE DD                     TO DD-FORMATTED.
006150           ADD  2000                   TO YYYY-FORMATTED.
006160
006170           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
006180           MOVE HOUR                   TO HOUR-FORMATTED.
006190           MOVE MINUTE                 TO MINUTE-FORMATTED.
006200           MOVE SECOND                 TO SECOND-FORMATTED.
006210      *----------------------------------------------------------------*
006220       9000-99-EXIT.                   EXIT.
006230      *----------------------------------------------------------------*
006240      *----------------------------------------------------------------*
006250       9999-CALL-ABEND-PGM             SECTION.
006260      *----------------------------------------------------------------*
006270           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
006280           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
006290           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
006300      *----------------------------------------------------------------*
006310       9999-99-EXIT.                   EXIT.
006320      *----------------------------------------------------------------*
