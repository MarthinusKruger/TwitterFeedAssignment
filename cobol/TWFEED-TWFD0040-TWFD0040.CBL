000100      *================================================================*
000110      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120      *================================================================*
000130       IDENTIFICATION  DIVISION.
000140       PROGRAM-ID.     TWFD0040.
000150       AUTHOR.         R.HALVERSEN.
000160       INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS.
000170       DATE-WRITTEN.   18/06/1985.
000180       DATE-COMPILED   WHEN-COMPILED.
000190       SECURITY.       UNCLASSIFIED - INTERNAL BATCH UTILITY.
000200      *----------------------------------------------------------------*
000210      *    PROGRAM-ID..: TWFD0040.                                     *
000220      *    ANALYST.....: R.HALVERSEN                                   *
000230      *    PROGRAMMER..: R.HALVERSEN                                   *
000240      *    DATE........: 18/06/1985                                    *
000250      *----------------------------------------------------------------*
000260      *    PROJECT.....: TWITTER FEED BATCH GENERATOR - TWFEED         *
000270      *----------------------------------------------------------------*
000280      *    GOAL........: PRINT THE FEED REPORT - ONE HEADER LINE PER   *
000290      *                  USER, IN THE ALPHABETICAL ORDER TWFD0020      *
000300      *                  BUILT THE TABLE IN, FOLLOWED BY ONE INDENTED  *
000310      *                  LINE PER TWEET IN THAT USER'S ASSEMBLED FEED. *
000320      *                  CALLED LAST BY THE DRIVER (TWFD0000).         *
000330      *----------------------------------------------------------------*
000340      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000350      *                   FEEDRPT         00180       TWFD02           *
000360      *----------------------------------------------------------------*
000370      *    TABLE DB2...:  NONE.                                        *
000380      *----------------------------------------------------------------*
000390      *    CHANGE LOG                                                  *
000400      *    ----------                                                  *
000410      *    18/06/1985  R.HALVERSEN  TWF-0001  INITIAL VERSION.         *
000420      *    11/01/1991  T.OKAFOR     TWF-0087  ADDED - FEED IS NOW BUILT *
000430      *                             IN STORAGE BY TWFD0020/TWFD0030 SO  *
000440      *                             THIS STEP ONLY HAS TO PRINT IT.     *
000450      *    23/03/1994  T.OKAFOR     TWF-0112  ADDED THE EMPTY-USER-     *
000460      *                             TABLE CHECK - AN EARLIER RUN WITH   *
000470      *                             A CORRUPT USER FILE WROTE A REPORT  *
000480      *                             WITH NO HEADER LINES AND NOBODY     *
000490      *                             NOTICED UNTIL THE NEXT DAY.         *
000500      *    14/12/1998  M.QUINLAN    TWF-Y2K1  YEAR-2000 REVIEW - NO     *
000510      *                             DATE FIELDS PRINTED ON THE REPORT,  *
000520      *                             NO CHANGE REQUIRED.  SIGNED OFF.    *
000530      *    09/05/2001  M.QUINLAN    TWF-0140  NO CHANGE HERE - SEE      *
000540      *                             ABENDPGM FOR THE RETURN-CODE FIX.   *
000550      *    17/02/2002  T.OKAFOR     TWF-0151  TWEET LINE WAS PRINTING   *
000560      *                             THE POSTER NAME PADDED OUT TO 30    *
000570      *                             BYTES BEFORE THE COLON - THE STRING *
000580      *                             DELIMITED THE NAME BY SIZE INSTEAD  *
000590      *                             OF BY SPACE.  CHANGED TO DELIMIT ON *
000600      *                             SPACE SO THE PAD DROPS OUT.         *
000610      *    10/03/2002  T.OKAFOR     TWF-0154  BLANKING THE WHOLE FEED   *
000620      *                             LINE GROUP BEFORE EACH TWEET WAS    *
000630      *                             ALSO WIPING OUT THE LOAD-TIME TAB   *
000640      *                             BYTE - REPORT WAS INDENTING WITH A  *
000650      *                             PLAIN SPACE INSTEAD. RE-MOVES X'09' *
000660      *                             INTO THE TAB BYTE RIGHT AFTER THE   *
000670      *                             BLANK.                              *
000680      *================================================================*
000690      *           E N V I R O N M E N T      D I V I S I O N           *
000700      *================================================================*
000710       ENVIRONMENT DIVISION.
000720       CONFIGURATION SECTION.
000730       SPECIAL-NAMES.
000740           C01 IS TOP-OF-FORM.
000750
000760       INPUT-OUTPUT SECTION.
000770       FILE-CONTROL.
000780
000790           SELECT FEEDRPT       ASSIGN TO TWFD-S-FEEDRPT
000800            ORGANIZATION IS     SEQUENTIAL
000810            ACCESS MODE  IS     SEQUENTIAL
000820            FILE STATUS  IS     WRK-FS-FEEDRPT.
000830
000840      *================================================================*
000850      *                  D A T A      D I V I S I O N                  *
000860      *================================================================*
000870       DATA DIVISION.
000880       FILE SECTION.
000890      *
000900       FD  FEEDRPT
000910           RECORDING MODE IS F
000920           LABEL RECORD   IS STANDARD
000930           BLOCK CONTAINS 00 RECORDS.
000940       01  FD-REG-FEEDRPT        PIC X(180).
000950
000960      *-----------------------------------------------------------------*
000970      *                  WORKING-STORAGE SECTION                        *
000980      *-----------------------------------------------------------------*
000990       WORKING-STORAGE SECTION.
001000
001010           COPY TWFD02.
001020
001030       77  WRK-HEADER-COUNT                   PIC 9(06) COMP
001040                                                          VALUE ZEROS.
001050       77  WRK-TWEET-LINE-COUNT               PIC 9(06) COMP
001060                                                          VALUE ZEROS.
001070
001080      *DATA FOR ERROR LOG:
001090       01  WRK-ERROR-LOG.
001100           03  WRK-PROGRAM                    PIC X(08) VALUE
001110                                                       'TWFD0040'  .
001120           03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
001130           03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
001140           03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
001150           03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
001160           03  FILLER                         PIC X(04) VALUE SPACES.
001170
001180      *ABENDING PROGRAM:
001190       77  WRK-ABEND-PGM                      PIC X(08) VALUE
001200                                                       'ABENDPGM'  .
001210
001220       01  WRK-FILE-STATUS.
001230           03  WRK-FS-FEEDRPT                 PIC 9(02) VALUE ZEROS.
001240           03  FILLER                         PIC X(02) VALUE SPACES.
001250
001260      *LINE-NUMBER SIGN-REDEFINE, ALSO REUSED TO STRING A FILE STATUS
001270      *CODE INTO WRK-ERROR-CODE IN THE 8100 PARAGRAPH BELOW.
001280       01  WRK-LINE-NUM-SINAL                 PIC +9(009) VALUE ZEROS.
001290       01  FILLER REDEFINES WRK-LINE-NUM-SINAL.
001300           05  FILLER                         PIC X(001).
001310           05  WRK-LINE-NUM-N                 PIC 9(009).
001320       01  FILLER REDEFINES WRK-LINE-NUM-SINAL.
001330           05  WRK-LINE-NUM-X                 PIC X(010).
001340
001350      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
001360       01  WRK-SYSTEM-DATE.
001370           03  YY                             PIC 9(02) VALUE ZEROS.
001380           03  MM                             PIC 9(02) VALUE ZEROS.
001390           03  DD                             PIC 9(02) VALUE ZEROS.
001400      *
001410       01  WRK-DATE-FORMATTED.
001420           03  DD-FORMATTED                   PIC 9(02) VALUE ZEROS.
001430           03  FILLER                         PIC X(01) VALUE '-'.
001440           03  MM-FORMATTED                   PIC 9(02) VALUE ZEROS.
001450           03  FILLER                         PIC X(01) VALUE '-'.
001460           03  YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.
001470      *
001480       01  WRK-SYSTEM-TIME.
001490           03  HOUR                           PIC 9(02) VALUE ZEROS.
001500           03  MINUTE                         PIC 9(02) VALUE ZEROS.
001510           03  SECOND                         PIC 9(02) VALUE ZEROS.
001520           03  HUNDREDTH                      PIC 9(02) VALUE ZEROS.
001530      *
001540       01  WRK-TIME-FORMATTED.
001550           03  HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.
001560           03  FILLER                         PIC X(01) VALUE ':'.
001570           03  MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.
001580           03  FILLER                         PIC X(01) VALUE ':'.
001590           03  SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.
001600
001610      *-----------------------------------------------------------------*
001620      *                      LINKAGE SECTION                            *
001630      *-----------------------------------------------------------------*
001640       LINKAGE SECTION.
001650
001660           COPY TWFD01.
001670      *================================================================*
001680       PROCEDURE     DIVISION USING TWFD01-MASTER-TABLE.
001690      *================================================================*
001700      *----------------------------------------------------------------*
001710       0000-MAIN-PROCESS               SECTION.
001720      *----------------------------------------------------------------*
001730           PERFORM 9000-GET-DATE-TIME.
001740
001750           PERFORM 1000-INITIALIZE.
001760
001770           PERFORM 2000-PRINT-FEED.
001780
001790           PERFORM 3000-FINALIZE.
001800
001810           MOVE ZEROS                   TO RETURN-CODE.
001820
001830           GOBACK.
001840      *----------------------------------------------------------------*
001850       0000-99-EXIT.                   EXIT.
001860      *----------------------------------------------------------------*
001870      *----------------------------------------------------------------*
001880       1000-INITIALIZE                 SECTION.
001890      *----------------------------------------------------------------*
001900           IF TWFD01-USER-COUNT         EQUAL ZEROS
001910              MOVE 'DATA ERROR - NO USERS TO PRINT'
001920                                       TO   WRK-ERROR-MSG
001930              PERFORM 9999-CALL-ABEND-PGM
001940           END-IF.
001950
001960           MOVE 'OPEN FEED REPORT'     TO   WRK-ERROR-MSG.
001970
001980           OPEN OUTPUT FEEDRPT.
001990
002000           PERFORM 8100-TEST-FS-FEEDRPT.
002010      *----------------------------------------------------------------*
002020       1000-99-EXIT.                   EXIT.
002030      *----------------------------------------------------------------*
002040      *----------------------------------------------------------------*
002050       2000-PRINT-FEED                 SECTION.
002060      *----------------------------------------------------------------*
002070           SET TWFD01-USER-IX            TO   1.
002080
002090           PERFORM 2050-PRINT-ONE-USER
002100              VARYING TWFD01-USER-IX FROM 1 BY 1
002110                 UNTIL TWFD01-USER-IX  GREATER TWFD01-USER-COUNT.
002120      *----------------------------------------------------------------*
002130       2000-99-EXIT.                   EXIT.
002140      *----------------------------------------------------------------*
002150      *----------------------------------------------------------------*
002160       2050-PRINT-ONE-USER             SECTION.
002170      *----------------------------------------------------------------*
002180           PERFORM 2100-WRITE-HEADER.
002190
002200           SET TWFD01-FEED-IX            TO   1.
002210
002220           PERFORM 2200-WRITE-TWEET-LINE
002230              VARYING TWFD01-FEED-IX FROM 1 BY 1
002240                 UNTIL TWFD01-FEED-IX  GREATER
002250                          TWFD01-FEED-COUNT (TWFD01-USER-IX).
002260      *----------------------------------------------------------------*
002270       2050-99-EXIT.                   EXIT.
002280      *----------------------------------------------------------------*
002290      *----------------------------------------------------------------*
002300       2100-WRITE-HEADER               SECTION.
002310      *----------------------------------------------------------------*
002320           MOVE SPACES                  TO   TWFD02-FEED-OUTPUT-LINE.
002330           MOVE TWFD01-USER-NAME (TWFD01-USER-IX)
002340                                       TO   TWFD02-USER-HEADER-LINE.
002350
002360           MOVE 'WRITING HEADER LINE'  TO   WRK-ERROR-MSG.
002370
002380           WRITE FD-REG-FEEDRPT       FROM TWFD02-FEED-OUTPUT-LINE.
002390
002400           PERFORM 8100-TEST-FS-FEEDRPT.
002410
002420           ADD  1                      TO   WRK-HEADER-COUNT.
002430      *----------------------------------------------------------------*
002440       2100-99-EXIT.                   EXIT.
002450      *----------------------------------------------------------------*
002460      *----------------------------------------------------------------*
002470       2200-WRITE-TWEET-LINE           SECTION.
002480      *----------------------------------------------------------------*
002490      *    EACH VISIBLE TWEET IS INDENTED WITH A LEADING TAB AND        *
002500      *    FORMATTED "@POSTER: MESSAGE", IN THE ORDER TWFD0030          *
002510      *    APPENDED IT TO THIS USER'S FEED-ENTRY TABLE.                 *
002520           MOVE SPACES                  TO   TWFD02-FEED-TWEET-LINE.
002530           MOVE X'09'                   TO   TWFD02-FEED-TAB.
002540           MOVE SPACES                  TO   TWFD02-FEED-TEXT.
002550
002560           STRING '@'                       DELIMITED BY SIZE,
002570               TWFD01-FEED-POSTER (TWFD01-USER-IX TWFD01-FEED-IX)
002580                                       DELIMITED BY SPACE,
002590               ': ',
002600               TWFD01-FEED-TEXT (TWFD01-USER-IX TWFD01-FEED-IX)
002610                                       DELIMITED BY SIZE
002620                                       INTO TWFD02-FEED-TEXT
002630           END-STRING.
002640
002650           MOVE 'WRITING TWEET LINE'   TO   WRK-ERROR-MSG.
002660
002670           WRITE FD-REG-FEEDRPT       FROM TWFD02-FEED-TWEET-LINE.
002680
002690           PERFORM 8100-TEST-FS-FEEDRPT.
002700
002710           ADD  1                      TO   WRK-TWEET-LINE-COUNT.
002720      *----------------------------------------------------------------*
002730       2200-99-EXIT.                   EXIT.
002740      *----------------------------------------------------------------*
002750      *----------------------------------------------------------------*
002760       3000-FINALIZE                   SECTION.
002770      *----------------------------------------------------------------*
002780           CLOSE FEEDRPT.
002790
002800           DISPLAY '**********************************'.
002810           DISPLAY '*  TWFD0040 - FEED REPORT WRITTEN*'.
002820           DISPLAY '**********************************'.
002830           DISPLAY '*USER HEADER LINES..: ' WRK-HEADER-COUNT.
002840           DISPLAY '*TWEET LINES WRITTEN: ' WRK-TWEET-LINE-COUNT.
002850           DISPLAY '**********************************'.
002860      *----------------------------------------------------------------*
002870       3000-99-EXIT.                   EXIT.
002880      *----------------------------------------------------------------*
002890      *----------------------------------------------------------------*
002900       8100-TEST-FS-FEEDRPT            SECTION.
002910      *----------------------------------------------------------------*
002920           IF WRK-FS-FEEDRPT       NOT EQUAL ZEROS AND 10
002930              MOVE WRK-FS-FEEDRPT      TO   WRK-LINE-NUM-N
002940              STRING 'FILE STATUS..:',WRK-LINE-NUM-X
002950                                       DELIMITED BY SPACE
002960                                       INTO WRK-ERROR-CODE
002970              PERFORM 9999-CALL-ABEND-PGM
002980           END-IF.
002990      *----------------------------------------------------------------*
003000       8100-99-EXIT.                   EXIT.
003010      *----------------------------------------------------------------*
003020      *----------------------------------------------------------------*
003030       9000-GET-DATE-TIME              SECTION.
003040      *----------------------------------------------------------------*
003050           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
003060           MOVE YY                     TO YYYY-FORMATTED.
003070           MOVE MM                     TO MM-FORMATTED.
003080           MOVE DD                     TO DD-FORMATTED.
003090           ADD  2000                   TO YYYY-FORMATTED.
003100
003110           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
003120           MOVE HOUR                   TO HOUR-FORMATTED.
003130           MOVE MINUTE                 TO MINUTE-FORMATTED.
003140           MOVE SECOND                 TO SECOND-FORMATTED.
003150      *----------------------------------------------------------------*
003160       9000-99-EXIT.                   EXIT.
003170      *----------------------------------------------------------------*
003180      *----------------------------------------------------------------*
003190       9999-CALL-ABEND-PGM             SECTION.
003200      *----------------------------------------------------------------*
003210           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
003220           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
003230           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
003240      *----------------------------------------------------------------*
003250       9999-99-EXIT.                   EXIT.
003260      *----------------------------------------------------------------*
