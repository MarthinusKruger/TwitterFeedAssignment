000100      *================================================================*
000110      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120      *================================================================*
000130       IDENTIFICATION  DIVISION.
000140       PROGRAM-ID.     TWFD0000.
000150       AUTHOR.         R.HALVERSEN.
000160       INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS.
000170       DATE-WRITTEN.   18/06/1985.
000180       DATE-COMPILED   WHEN-COMPILED.
000190       SECURITY.       UNCLASSIFIED - INTERNAL BATCH UTILITY.
000200      *----------------------------------------------------------------*
000210      *    PROGRAM-ID..: TWFD0000.                                     *
000220      *    ANALYST.....: R.HALVERSEN                                   *
000230      *    PROGRAMMER..: R.HALVERSEN                                   *
000240      *    DATE........: 18/06/1985                                    *
000250      *----------------------------------------------------------------*
000260      *    PROJECT.....: TWITTER FEED BATCH GENERATOR - TWFEED         *
000270      *----------------------------------------------------------------*
000280      *    GOAL........: DRIVER FOR THE TWFEED BATCH CHAIN.  CALLS     *
000290      *                  EACH STAGE IN TURN - CONFIG CHECK, USER/      *
000300      *                  FOLLOWER PARSE, TWEET PARSE AND DISTRIBUTE,   *
000310      *                  THEN THE FEED REPORT WRITER - SHARING ONE     *
000320      *                  IN-STORAGE MASTER TABLE ACROSS ALL FOUR.      *
000330      *----------------------------------------------------------------*
000340      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000350      *                   NONE - ALL I/O IS DONE BY THE CALLED STEPS.  *
000360      *----------------------------------------------------------------*
000370      *    TABLE DB2...:  NONE.                                        *
000380      *----------------------------------------------------------------*
000390      *    CHANGE LOG                                                  *
000400      *    ----------                                                  *
000410      *    18/06/1985  R.HALVERSEN  TWF-0001  INITIAL VERSION.         *
000420      *    11/01/1991  T.OKAFOR     TWF-0087  ADDED THE TWEET-PARSE    *
000430      *                             STEP TO THE CHAIN (TWFD0030 WAS    *
000440      *                             INTRODUCED THIS RELEASE).          *
000450      *    23/03/1994  T.OKAFOR     TWF-0112  DRIVER NOW STOPS THE     *
000460      *                             CHAIN AS SOON AS ANY STEP COMES     *
000470      *                             BACK WITH A NON-ZERO RETURN-CODE -  *
000480      *                             PREVIOUSLY IT KEPT GOING AND THE    *
000490      *                             FEED REPORT CAME OUT EMPTY WITH NO  *
000500      *                             INDICATION WHY.                    *
000510      *    14/12/1998  M.QUINLAN    TWF-Y2K1  YEAR-2000 REVIEW - NO     *
000520      *                             DATE FIELDS PRINTED ON THE REPORT,  *
000530      *                             NO CHANGE REQUIRED.  SIGNED OFF.    *
000540      *    09/05/2001  M.QUINLAN    TWF-0140  RETURN-CODE FROM A FAILED *
000550      *                             STEP IS NOW PASSED THROUGH TO THE   *
000560      *                             JOB STEP VIA ABENDPGM RATHER THAN   *
000570      *                             JUST BEING DISPLAYED.               *
000580      *    17/02/2002  T.OKAFOR     TWF-0152  USER-PARSE AND TWEET-     *
000590      *                             PARSE STEPS WERE CALLED WITHOUT THE *
000600      *                             DSN PARMS TWFD0010 VALIDATED - THEY *
000610      *                             WERE OPENING HARD-CODED FILES INSTEAD*
000620      *                             OF THE CONFIGURED ONES.  NOW PASSED *
000630      *                             ON EVERY CALL.                      *
000640      *================================================================*
000650      *           E N V I R O N M E N T      D I V I S I O N           *
000660      *================================================================*
000670       ENVIRONMENT DIVISION.
000680       CONFIGURATION SECTION.
000690       SPECIAL-NAMES.
000700           C01 IS TOP-OF-FORM.
000710
000720      *================================================================*
000730      *                  D A T A      D I V I S I O N                  *
000740      *================================================================*
000750       DATA DIVISION.
000760      *-----------------------------------------------------------------*
000770      *                  WORKING-STORAGE SECTION                        *
000780      *-----------------------------------------------------------------*
000790       WORKING-STORAGE SECTION.
000800
000810           COPY TWFD01.
000820
000830      *NAMES OF THE FOUR CALLED STEPS, IN RUN ORDER:
000840       01  WRK-CALLED-PGM-TBL.
000850           03  FILLER                         PIC X(08) VALUE 'TWFD0010'.
000860           03  FILLER                         PIC X(08) VALUE 'TWFD0020'.
000870           03  FILLER                         PIC X(08) VALUE 'TWFD0030'.
000880           03  FILLER                         PIC X(08) VALUE 'TWFD0040'.
000890       01  FILLER REDEFINES WRK-CALLED-PGM-TBL.
000900           03  WRK-CALLED-PGM   OCCURS 4 TIMES
000910                                INDEXED BY WRK-PGM-IX
000920                                                PIC X(08).
000930
000940       01  WRK-PARM-USER-DSN                  PIC X(44) VALUE SPACES.
000950       01  WRK-PARM-TWEET-DSN                 PIC X(44) VALUE SPACES.
000960
000970      *DATA FOR ERROR LOG:
000980       01  WRK-ERROR-LOG.
000990           03  WRK-PROGRAM                    PIC X(08) VALUE
001000                                                       'TWFD0000'  .
001010           03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
001020           03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
001030           03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
001040           03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
001050           03  FILLER                         PIC X(04) VALUE SPACES.
001060
001070      *ABENDING PROGRAM:
001080       77  WRK-ABEND-PGM                      PIC X(08) VALUE
001090                                                       'ABENDPGM'  .
001100
001110      *STEP-NUMBER SIGN-REDEFINE, STRUNG INTO WRK-ERROR-CODE WHEN A
001120      *CALLED STEP COMES BACK WITH A BAD RETURN-CODE.
001130       01  WRK-STEP-NUM-SINAL                 PIC +9(009) VALUE ZEROS.
001140       01  FILLER REDEFINES WRK-STEP-NUM-SINAL.
001150           05  FILLER                         PIC X(001).
001160           05  WRK-STEP-NUM-N                 PIC 9(009).
001170       01  FILLER REDEFINES WRK-STEP-NUM-SINAL.
001180           05  WRK-STEP-NUM-X                 PIC X(010).
001190
001200      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
001210       01  WRK-SYSTEM-DATE.
001220           03  YY                             PIC 9(02) VALUE ZEROS.
001230           03  MM                             PIC 9(02) VALUE ZEROS.
001240           03  DD                             PIC 9(02) VALUE ZEROS.
001250      *
001260       01  WRK-DATE-FORMATTED.
001270           03  DD-FORMATTED                   PIC 9(02) VALUE ZEROS.
001280           03  FILLER                         PIC X(01) VALUE '-'.
001290           03  MM-FORMATTED                   PIC 9(02) VALUE ZEROS.
001300           03  FILLER                         PIC X(01) VALUE '-'.
001310           03  YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.
001320      *
001330       01  WRK-SYSTEM-TIME.
001340           03  HOUR                           PIC 9(02) VALUE ZEROS.
001350           03  MINUTE                         PIC 9(02) VALUE ZEROS.
001360           03  SECOND                         PIC 9(02) VALUE ZEROS.
001370           03  HUNDREDTH                      PIC 9(02) VALUE ZEROS.
001380      *
001390       01  WRK-TIME-FORMATTED.
001400           03  HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.
001410           03  FILLER                         PIC X(01) VALUE ':'.
001420           03  MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.
001430           03  FILLER                         PIC X(01) VALUE ':'.
001440           03  SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.
001450
001460      *================================================================*
001470       PROCEDURE     DIVISION.
001480      *================================================================*
001490      *----------------------------------------------------------------*
001500       0000-MAIN-PROCESS               SECTION.
001510      *----------------------------------------------------------------*
001520           PERFORM 9000-GET-DATE-TIME.
001530
001540           PERFORM 1000-INITIALIZE.
001550
001560           PERFORM 2000-RUN-CONFIG-STEP.
001570
001580           PERFORM 3000-RUN-USER-PARSE.
001590
001600           PERFORM 4000-RUN-TWEET-PARSE.
001610
001620           PERFORM 5000-RUN-FEED-BUILD.
001630
001640           PERFORM 6000-FINALIZE.
001650
001660           MOVE ZEROS                   TO RETURN-CODE.
001670
001680           GOBACK.
001690      *----------------------------------------------------------------*
001700       0000-99-EXIT.                   EXIT.
001710      *----------------------------------------------------------------*
001720      *----------------------------------------------------------------*
001730       1000-INITIALIZE                 SECTION.
001740      *----------------------------------------------------------------*
001750           MOVE SPACES                  TO   TWFD01-MASTER-TABLE.
001760           MOVE ZEROS                   TO   TWFD01-USER-COUNT.
001770      *----------------------------------------------------------------*
001780       1000-99-EXIT.                   EXIT.
001790      *----------------------------------------------------------------*
001800      *----------------------------------------------------------------*
001810       2000-RUN-CONFIG-STEP            SECTION.
001820      *----------------------------------------------------------------*
001830           SET WRK-PGM-IX                TO   1.
001840           MOVE 'CONFIGURATION LOADING' TO   WRK-ERROR-MSG.
001850
001860           CALL WRK-CALLED-PGM (WRK-PGM-IX)
001870                                       USING WRK-PARM-USER-DSN
001880                                             WRK-PARM-TWEET-DSN.
001890
001900           PERFORM 8100-TEST-STEP-RC.
001910      *----------------------------------------------------------------*
001920       2000-99-EXIT.                   EXIT.
001930      *----------------------------------------------------------------*
001940      *----------------------------------------------------------------*
001950       3000-RUN-USER-PARSE             SECTION.
001960      *----------------------------------------------------------------*
001970           SET WRK-PGM-IX                TO   2.
001980           MOVE 'USER/FOLLOWER PARSE'   TO   WRK-ERROR-MSG.
001990
002000           CALL WRK-CALLED-PGM (WRK-PGM-IX)
002010                                       USING TWFD01-MASTER-TABLE
002020                                             WRK-PARM-USER-DSN.
002030
002040           PERFORM 8100-TEST-STEP-RC.
002050      *----------------------------------------------------------------*
002060       3000-99-EXIT.                   EXIT.
002070      *----------------------------------------------------------------*
002080      *----------------------------------------------------------------*
002090       4000-RUN-TWEET-PARSE            SECTION.
002100      *----------------------------------------------------------------*
002110           SET WRK-PGM-IX                TO   3.
002120           MOVE 'TWEET PARSE'          TO   WRK-ERROR-MSG.
002130
002140           CALL WRK-CALLED-PGM (WRK-PGM-IX)
002150                                       USING TWFD01-MASTER-TABLE
002160                                             WRK-PARM-TWEET-DSN.
002170
002180           PERFORM 8100-TEST-STEP-RC.
002190      *----------------------------------------------------------------*
002200       4000-99-EXIT.                   EXIT.
002210      *----------------------------------------------------------------*
002220      *----------------------------------------------------------------*
002230       5000-RUN-FEED-BUILD             SECTION.
002240      *----------------------------------------------------------------*
002250           SET WRK-PGM-IX                TO   4.
002260           MOVE 'FEED REPORT BUILD'    TO   WRK-ERROR-MSG.
002270
002280           CALL WRK-CALLED-PGM (WRK-PGM-IX)
002290                                       USING TWFD01-MASTER-TABLE.
002300
002310           PERFORM 8100-TEST-STEP-RC.
002320      *----------------------------------------------------------------*
002330       5000-99-EXIT.                   EXIT.
002340      *----------------------------------------------------------------*
002350      *----------------------------------------------------------------*
002360       6000-FINALIZE                   SECTION.
002370      *----------------------------------------------------------------*
002380           DISPLAY '**********************************'.
002390           DISPLAY '*  TWFD0000 - TWFEED RUN COMPLETE*'.
002400           DISPLAY '**********************************'.
002410           DISPLAY '*USERS RECORDED.....: ' TWFD01-USER-COUNT.
002420           DISPLAY '**********************************'.
002430      *----------------------------------------------------------------*
002440       6000-99-EXIT.                   EXIT.
002450      *----------------------------------------------------------------*
002460      *----------------------------------------------------------------*
002470       8100-TEST-STEP-RC               SECTION.
002480      *----------------------------------------------------------------*
002490           IF RETURN-CODE              NOT EQUAL ZEROS
002500              SET WRK-STEP-NUM-N       TO   WRK-PGM-IX
002510              STRING 'STEP ',WRK-STEP-NUM-X,WRK-CALLED-PGM (WRK-PGM-IX)
002520                                       DELIMITED BY SIZE
002530                                       INTO WRK-ERROR-CODE
002540              PERFORM 9999-CALL-ABEND-PGM
002550           END-IF.
002560      *----------------------------------------------------------------*
002570       8100-99-EXIT.                   EXIT.
002580      *----------------------------------------------------------------*
002590      *----------------------------------------------------------------*
002600       9000-GET-DATE-TIME              SECTION.
002610      *----------------------------------------------------------------*
002620           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
002630           MOVE YY                     TO YYYY-FORMATTED.
002640           MOVE MM                     TO MM-FORMATTED.
002650           MOVE DD                     TO DD-FORMATTED.
002660           ADD  2000                   TO YYYY-FORMATTED.
002670
002680           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
002690           MOVE HOUR                   TO HOUR-FORMATTED.
002700           MOVE MINUTE                 TO MINUTE-FORMATTED.
002710           MOVE SECOND                 TO SECOND-FORMATTED.
002720      *----------------------------------------------------------------*
002730       9000-99-EXIT.                   EXIT.
002740      *----------------------------------------------------------------*
002750      *----------------------------------------------------------------*
002760       9999-CALL-ABEND-PGM             SECTION.
002770      *----------------------------------------------------------------*
002780           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
002790           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
002800           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
002810      *----------------------------------------------------------------*
002820       9999-99-EXIT.                   EXIT.
002830      *----------------------------------------------------------------*
