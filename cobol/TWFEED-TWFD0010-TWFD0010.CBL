000100      *================================================================*
000110      *        I D E N T I F I C A T I O N      D I V I S I O N        *
000120      *================================================================*
000130       IDENTIFICATION  DIVISION.
000140       PROGRAM-ID.     TWFD0010.
000150       AUTHOR.         R.HALVERSEN.
000160       INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS.
000170       DATE-WRITTEN.   18/06/1985.
000180       DATE-COMPILED   WHEN-COMPILED.
000190       SECURITY.       UNCLASSIFIED - INTERNAL BATCH UTILITY.
000200      *----------------------------------------------------------------*
000210      *    PROGRAM-ID..: TWFD0010.                                     *
000220      *    ANALYST.....: R.HALVERSEN                                   *
000230      *    PROGRAMMER..: R.HALVERSEN                                   *
000240      *    DATE........: 18/06/1985                                    *
000250      *----------------------------------------------------------------*
000260      *    PROJECT.....: TWITTER FEED BATCH GENERATOR - TWFEED         *
000270      *----------------------------------------------------------------*
000280      *    GOAL........: VALIDATE THE RUN'S SYSIN CONTROL CARD - BOTH  *
000290      *                  THE USER-FILE AND TWEET-FILE DATASET NAMES    *
000300      *                  ARE MANDATORY.  CALLED FIRST BY THE DRIVER    *
000310      *                  (TWFD0000) BEFORE ANY FILE IS OPENED.         *
000320      *----------------------------------------------------------------*
000330      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000340      *                   SYSIN           00088       TWFD01           *
000350      *----------------------------------------------------------------*
000360      *    TABLE DB2...:  NONE.                                        *
000370      *----------------------------------------------------------------*
000380      *    CHANGE LOG                                                  *
000390      *    ----------                                                  *
000400      *    18/06/1985  R.HALVERSEN  TWF-0001  INITIAL VERSION.         *
000410      *    02/09/1987  R.HALVERSEN  TWF-0044  BOTH DSN FIELDS ARE NOW  *
000420      *                             CHECKED FOR EMBEDDED LOW-VALUES,   *
000430      *                             NOT JUST SPACES - A CARD PUNCHED   *
000440      *                             SHORT WAS SLIPPING PAST THE OLD    *
000450      *                             SPACES-ONLY TEST.                  *
000460      *    14/12/1998  M.QUINLAN    TWF-Y2K1  YEAR-2000 REVIEW - NO    *
000470      *                             DATE FIELDS IN THIS PROGRAM, NO    *
000480      *                             CHANGE REQUIRED.  SIGNED OFF.      *
000490      *    09/05/2001  M.QUINLAN    TWF-0140  RETURN-CODE NOW SET      *
000500      *                             EXPLICITLY BEFORE GOBACK SO A      *
000510      *                             CALLER CAN TEST IT WITHOUT RELYING *
000520      *                             ON THE ABEND PATH ALONE.           *
000530      *================================================================*
000540      *           E N V I R O N M E N T      D I V I S I O N           *
000550      *================================================================*
000560       ENVIRONMENT DIVISION.
000570       CONFIGURATION SECTION.
000580       SPECIAL-NAMES.
000590           C01 IS TOP-OF-FORM.
000600
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630
000640           SELECT SYSIN-CARD    ASSIGN TO TWFD-S-SYSIN
000650            ORGANIZATION IS     SEQUENTIAL
000660            ACCESS MODE  IS     SEQUENTIAL
000670            FILE STATUS  IS     WRK-FS-SYSIN.
000680
000690      *================================================================*
000700      *                  D A T A      D I V I S I O N                  *
000710      *================================================================*
000720       DATA DIVISION.
000730       FILE SECTION.
000740      *
000750       FD  SYSIN-CARD
000760           RECORDING MODE IS F
000770           LABEL RECORD   IS STANDARD
000780           BLOCK CONTAINS 00 RECORDS.
000790       01  FD-REG-SYSIN         PIC X(88).
000800
000810      *-----------------------------------------------------------------*
000820      *                  WORKING-STORAGE SECTION                        *
000830      *-----------------------------------------------------------------*
000840       WORKING-STORAGE SECTION.
000850
000860       77  WRK-CARD-COUNT                     PIC 9(02) COMP VALUE ZEROS.
000870       77  WRK-CHAR-IX                        PIC 9(02) COMP VALUE ZEROS.
000880       77  WRK-SYSIN-EOF                      PIC X(03) VALUE SPACES.
000890
000900      *DATA FOR ERROR LOG:
000910       01  WRK-ERROR-LOG.
000920           03  WRK-PROGRAM                    PIC X(08) VALUE
000930                                                       'TWFD0010'  .
000940           03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
000950           03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
000960           03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
000970           03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
000975           03  FILLER                         PIC X(04) VALUE SPACES.
000980
000990      *ABENDING PROGRAM:
001000       77  WRK-ABEND-PGM                      PIC X(08) VALUE
001010                                                       'ABENDPGM'  .
001020
001030       01  WRK-FILE-STATUS.
001040           03  WRK-FS-SYSIN                   PIC 9(02) VALUE ZEROS.
001045           03  FILLER                         PIC X(02) VALUE SPACES.
001050
001060       01  TWFD0010-PARM-CARD.
001070           05  TWFD0010-PARM-USER-DSN         PIC X(44).
001080           05  TWFD0010-PARM-TWEET-DSN        PIC X(44).
001090       01  TWFD0010-PARM-CHARS REDEFINES TWFD0010-PARM-CARD.
001100           05  TWFD0010-PARM-CHAR             PIC X(01)
001110                                        OCCURS 88 TIMES.
001120
001130       01  WRK-DSNCHK-SINAL                   PIC +9(009) VALUE ZEROS.
001140       01  FILLER REDEFINES WRK-DSNCHK-SINAL.
001150           05  FILLER                         PIC X(001).
001160           05  WRK-DSNCHK-NUM                 PIC 9(009).
001170       01  FILLER REDEFINES WRK-DSNCHK-SINAL.
001180           05  WRK-DSNCHK-X                   PIC X(010).
001190
001200      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
001210       01  WRK-SYSTEM-DATE.
001220           03  YY                             PIC 9(02) VALUE ZEROS.
001230           03  MM                             PIC 9(02) VALUE ZEROS.
001240           03  DD                             PIC 9(02) VALUE ZEROS.
001250      *
001260       01  WRK-DATE-FORMATTED.
001270           03  DD-FORMATTED                   PIC 9(02) VALUE ZEROS.
001280           03  FILLER                         PIC X(01) VALUE '-'.
001290           03  MM-FORMATTED                   PIC 9(02) VALUE ZEROS.
001300           03  FILLER                         PIC X(01) VALUE '-'.
001310           03  YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.
001320      *
001330       01  WRK-SYSTEM-TIME.
001340           03  HOUR                           PIC 9(02) VALUE ZEROS.
001350           03  MINUTE                         PIC 9(02) VALUE ZEROS.
001360           03  SECOND                         PIC 9(02) VALUE ZEROS.
001370           03  HUNDREDTH                      PIC 9(02) VALUE ZEROS.
001380      *
001390       01  WRK-TIME-FORMATTED.
001400           03  HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.
001410           03  FILLER                         PIC X(01) VALUE ':'.
001420           03  MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.
001430           03  FILLER                         PIC X(01) VALUE ':'.
001440           03  SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.
001450
001460      *-----------------------------------------------------------------*
001470      *                      LINKAGE SECTION                            *
001480      *-----------------------------------------------------------------*
001490       LINKAGE SECTION.
001500       01  LKG-PARM-USER-DSN                  PIC X(44).
001510       01  LKG-PARM-TWEET-DSN                 PIC X(44).
001520      *================================================================*
001530       PROCEDURE     DIVISION USING LKG-PARM-USER-DSN
001540                                     LKG-PARM-TWEET-DSN.
001550      *================================================================*
001560      *----------------------------------------------------------------*
001570       0000-MAIN-PROCESS               SECTION.
001580      *----------------------------------------------------------------*
001590           PERFORM 9000-GET-DATE-TIME.
001600
001610           PERFORM 1000-READ-SYSIN.
001620
001630           PERFORM 2000-VALIDATE-PARMS.
001640
001650           MOVE TWFD0010-PARM-USER-DSN  TO LKG-PARM-USER-DSN.
001660           MOVE TWFD0010-PARM-TWEET-DSN TO LKG-PARM-TWEET-DSN.
001670
001680           MOVE ZEROS                   TO RETURN-CODE.
001690
001700           GOBACK.
001710      *----------------------------------------------------------------*
001720       0000-99-EXIT.                   EXIT.
001730      *----------------------------------------------------------------*
001740      *----------------------------------------------------------------*
001750       1000-READ-SYSIN                 SECTION.
001760      *----------------------------------------------------------------*
001770           MOVE 'OPEN SYSIN CARD'      TO   WRK-ERROR-MSG.
001780
001790           OPEN INPUT SYSIN-CARD.
001800
001810           PERFORM 8100-TEST-FS-SYSIN.
001820
001830           MOVE 'READING SYSIN CARD'   TO   WRK-ERROR-MSG.
001840
001850           READ SYSIN-CARD             INTO TWFD0010-PARM-CARD.
001860
001870           PERFORM  8100-TEST-FS-SYSIN.
001880
001890           IF WRK-FS-SYSIN             EQUAL 10
001900              MOVE 'END'               TO   WRK-SYSIN-EOF
001910              MOVE 'MISSING SYSIN CONTROL CARD'
001920                                       TO   WRK-ERROR-MSG
001930              PERFORM 9999-CALL-ABEND-PGM
001940           ELSE
001950              ADD  1                   TO   WRK-CARD-COUNT
001960           END-IF.
001970
001980           CLOSE SYSIN-CARD.
001990      *----------------------------------------------------------------*
002000       1000-99-EXIT.                   EXIT.
002010      *----------------------------------------------------------------*
002020      *----------------------------------------------------------------*
002030       2000-VALIDATE-PARMS             SECTION.
002040      *----------------------------------------------------------------*
002050           MOVE 'CHECKING CONFIGURATION' TO WRK-ERROR-MSG.
002060
002070           IF TWFD0010-PARM-USER-DSN   EQUAL SPACES
002080                                     OR EQUAL LOW-VALUES
002090              MOVE 'CONFIG ERROR - USER FILE PATH NOT SET'
002100                                       TO WRK-ERROR-MSG
002110              MOVE 'PARM-USER-DSN IS BLANK'
002120                                       TO WRK-ERROR-CODE
002130              PERFORM 9999-CALL-ABEND-PGM
002140           END-IF.
002150
002160           IF TWFD0010-PARM-TWEET-DSN  EQUAL SPACES
002170                                     OR EQUAL LOW-VALUES
002180              MOVE 'CONFIG ERROR - TWEET FILE PATH NOT SET'
002190                                       TO WRK-ERROR-MSG
002200              MOVE 'PARM-TWEET-DSN IS BLANK'
002210                                       TO WRK-ERROR-CODE
002220              PERFORM 9999-CALL-ABEND-PGM
002230           END-IF.
002240      *----------------------------------------------------------------*
002250       2000-99-EXIT.                   EXIT.
002260      *----------------------------------------------------------------*
002270      *----------------------------------------------------------------*
002280       8100-TEST-FS-SYSIN              SECTION.
002290      *----------------------------------------------------------------*
002300           IF WRK-FS-SYSIN             NOT EQUAL ZEROS AND 10
002310              MOVE WRK-FS-SYSIN        TO  WRK-DSNCHK-NUM
002320              STRING 'FILE STATUS..:',WRK-DSNCHK-X
002330                                       DELIMITED BY SPACE
002340                                       INTO WRK-ERROR-CODE
002350              PERFORM 9999-CALL-ABEND-PGM
002360           END-IF.
002370      *----------------------------------------------------------------*
002380       8100-99-EXIT.                   EXIT.
002390      *----------------------------------------------------------------*
002400      *----------------------------------------------------------------*
002410       9000-GET-DATE-TIME              SECTION.
002420      *----------------------------------------------------------------*
002430           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
002440           MOVE YY                     TO YYYY-FORMATTED.
002450           MOVE MM                     TO MM-FORMATTED.
002460           MOVE DD                     TO DD-FORMATTED.
002470           ADD  2000                   TO YYYY-FORMATTED.
002480
002490           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
002500           MOVE HOUR                   TO HOUR-FORMATTED.
002510           MOVE MINUTE                 TO MINUTE-FORMATTED.
002520           MOVE SECOND                 TO SECOND-FORMATTED.
002530      *----------------------------------------------------------------*
002540       9000-99-EXIT.                   EXIT.
002550      *----------------------------------------------------------------*
002560      *----------------------------------------------------------------*
002570       9999-CALL-ABEND-PGM             SECTION.
002580      *----------------------------------------------------------------*
002590           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
002600           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
002610           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
002620      *----------------------------------------------------------------*
002630       9999-99-EXIT.                   EXIT.
002640      *----------------------------------------------------------------*
