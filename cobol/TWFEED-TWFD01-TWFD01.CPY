000100      *================================================================*
000110      *                                                                *
000120      *    MEMBER......: TWFD01                                       *
000130      *    PROJECT.....: TWITTER FEED BATCH GENERATOR - TWFEED        *
000140      *    GOAL........: MASTER IN-STORAGE TABLE OF KNOWN USERS,       *
000150      *                  THEIR FOLLOWER SETS AND THEIR ASSEMBLED       *
000160      *                  FEEDS.  COPIED INTO WORKING-STORAGE BY THE    *
000170      *                  DRIVER (TWFD0000) AND INTO THE LINKAGE        *
000180      *                  SECTION OF TWFD0020/TWFD0030/TWFD0040 SO      *
000190      *                  THE SAME STORAGE IS SHARED ACROSS CALLS.      *
000200      *----------------------------------------------------------------*
000210      *    CHANGE LOG                                                  *
000220      *    ----------                                                  *
000230      *    18/06/1985  R.HALVERSEN  TWF-0001  INITIAL COPYBOOK.        *
000240      *    02/09/1987  R.HALVERSEN  TWF-0044  RAISED FOLLOWER-ENTRY    *
000250      *                             OCCURS FROM 40 TO 100 - HEAVY      *
000260      *                             ACCOUNTS RAN OUT OF ROOM.          *
000270      *    11/01/1991  T.OKAFOR     TWF-0087  ADDED FEED-COUNT/        *
000280      *                             FEED-ENTRY TABLE - FEED NOW BUILT  *
000290      *                             IN STORAGE INSTEAD OF A WORK FILE. *
000300      *    23/03/1994  T.OKAFOR     TWF-0112  ADDED TWFD01-USER-STATUS *
000310      *                             INDICATOR FOR THE EMPTY-USER-SET   *
000320      *                             CHECK IN TWFD0040.                 *
000330      *    14/12/1998  M.QUINLAN    TWF-Y2K1  YEAR-2000 REVIEW - NO    *
000340      *                             DATE FIELDS IN THIS MEMBER, NO     *
000350      *                             CHANGE REQUIRED.  SIGNED OFF.      *
000360      *    09/05/2001  M.QUINLAN    TWF-0140  ADDED TWFD01-DISPLAY-NUM *
000370      *                             SIGN-REDEFINE GROUP, LIFTED FROM   *
000380      *                             THE OLD SQLCODE DISPLAY IDIOM, SO  *
000390      *                             EVERY PROGRAM CAN STRING A COUNT   *
000400      *                             INTO A MESSAGE THE SAME WAY.       *
000410      *================================================================*
000420       01  TWFD01-MASTER-TABLE.
000430           05  TWFD01-USER-COUNT           PIC 9(04) COMP.
000440           05  TWFD01-USER-ENTRY OCCURS 200 TIMES
000450                                  INDEXED BY TWFD01-USER-IX.
000460               10  TWFD01-USER-NAME        PIC X(30).
000470               10  TWFD01-USER-IND.
000480                   15  TWFD01-USER-STATUS  PIC X(01).
000490                       88  TWFD01-USER-IN-USE   VALUE 'A'.
000500                       88  TWFD01-USER-EMPTY    VALUE 'E'.
000510               10  TWFD01-FOLLOWER-COUNT   PIC 9(04) COMP.
000520               10  TWFD01-FOLLOWER-ENTRY OCCURS 100 TIMES
000530                                          INDEXED BY TWFD01-FLW-IX.
000540                   15  TWFD01-FOLLOWER-NAME     PIC X(30).
000550               10  TWFD01-FEED-COUNT       PIC 9(04) COMP.
000560               10  TWFD01-FEED-ENTRY OCCURS 100 TIMES
000570                                      INDEXED BY TWFD01-FEED-IX.
000580                   15  TWFD01-FEED-POSTER       PIC X(30).
000590                   15  TWFD01-FEED-TEXT         PIC X(139).
000600               10  FILLER                   PIC X(08).
000610      *----------------------------------------------------------------*
000620      *    GENERIC SIGN-REDEFINE GROUP - LETS ANY PROGRAM MOVE A       *
000630      *    COUNT/NUMBER IN AND STRING THE DISPLAYABLE FORM OF IT INTO  *
000640      *    AN ERROR OR BANNER MESSAGE WITHOUT A SEPARATE DISPLAY-      *
000650      *    NUMERIC WORKING-STORAGE ITEM PER PROGRAM.                   *
000660      *----------------------------------------------------------------*
000670       01  TWFD01-DISPLAY-NUM              PIC +9(009) VALUE ZEROS.
000680       01  FILLER REDEFINES TWFD01-DISPLAY-NUM.
000690           05  FILLER                      PIC X(001).
000700           05  TWFD01-DISPLAY-NUM-N        PIC 9(009).
000710       01  FILLER REDEFINES TWFD01-DISPLAY-NUM.
000720           05  TWFD01-DISPLAY-NUM-X        PIC X(010).
