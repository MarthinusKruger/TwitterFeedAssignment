000100      *================================================================*
000110      *                                                                *
000120      *    MEMBER......: TWFD02                                       *
000130      *    PROJECT.....: TWITTER FEED BATCH GENERATOR - TWFEED        *
000140      *    GOAL........: RECORD LAYOUTS FOR THE USER FILE, THE TWEET   *
000150      *                  FILE AND THE PRINTED FEED REPORT.             *
000160      *----------------------------------------------------------------*
000170      *    CHANGE LOG                                                  *
000180      *    ----------                                                  *
000190      *    18/06/1985  R.HALVERSEN  TWF-0001  INITIAL COPYBOOK.        *
000200      *    30/07/1986  R.HALVERSEN  TWF-0019  TWEET-TEXT WIDENED FROM  *
000210      *                             80 TO 139 BYTES PER REVISED FORMAT.*
000220      *    02/09/1987  R.HALVERSEN  TWF-0044  ADDED FOLLOWED-NAME-TBL  *
000230      *                             CHARACTER-SCAN REDEFINITIONS SO    *
000240      *                             THE PARSER CAN WALK A LINE BYTE BY *
000250      *                             BYTE WHEN VALIDATING IT.           *
000260      *    11/01/1991  T.OKAFOR     TWF-0087  ADDED FEED-OUTPUT-LINE   *
000270      *                             GROUP FOR THE NEW PRINTED REPORT.  *
000280      *    14/12/1998  M.QUINLAN    TWF-Y2K1  YEAR-2000 REVIEW - NO    *
000290      *                             DATE FIELDS IN THIS MEMBER, NO     *
000300      *                             CHANGE REQUIRED.  SIGNED OFF.      *
000310      *================================================================*
000320      *    USER FILE - ONE LINE PER FOLLOWER DECLARATION:              *
000330      *      <FOLLOWER> FOLLOWS <FOLLOWED>[, <FOLLOWED>]...            *
000340      *----------------------------------------------------------------*
000350       01  TWFD02-USER-LINE.
000360           05  TWFD02-USER-RAW             PIC X(300).
000370       01  TWFD02-USER-RAW-CHARS REDEFINES TWFD02-USER-LINE.
000380           05  TWFD02-USER-CHAR            PIC X(01)
000390                                 OCCURS 300 TIMES.
000400      *
000410       01  TWFD02-USER-PARSED.
000420           05  TWFD02-FOLLOWER-NAME        PIC X(30).
000430           05  TWFD02-FOLLOWED-COUNT       PIC 9(04) COMP.
000440           05  TWFD02-FOLLOWED-NAME-TBL    PIC X(30)
000450                                        OCCURS 50 TIMES
000460                                        INDEXED BY TWFD02-FLD-IX.
000470           05  FILLER                      PIC X(06).
000480      *----------------------------------------------------------------*
000490      *    TWEET FILE - ONE LINE PER POSTED TWEET:                     *
000500      *      <POSTER>> <MESSAGE>                                       *
000510      *----------------------------------------------------------------*
000520       01  TWFD02-TWEET-LINE.
000530           05  TWFD02-TWEET-RAW            PIC X(300).
000540       01  TWFD02-TWEET-RAW-CHARS REDEFINES TWFD02-TWEET-LINE.
000550           05  TWFD02-TWEET-CHAR           PIC X(01)
000560                                  OCCURS 300 TIMES.
000570      *
000580       01  TWFD02-TWEET-PARSED.
000590           05  TWFD02-POSTER-NAME          PIC X(30).
000600           05  TWFD02-TWEET-TEXT           PIC X(139).
000610           05  TWFD02-TWEET-TEXT-LEN       PIC 9(04) COMP.
000620           05  FILLER                      PIC X(06).
000630      *----------------------------------------------------------------*
000640      *    FEED REPORT - ONE HEADER LINE PER USER, ONE INDENTED LINE   *
000650      *    PER VISIBLE TWEET.                                          *
000660      *----------------------------------------------------------------*
000670       01  TWFD02-FEED-OUTPUT-LINE.
000680           05  TWFD02-USER-HEADER-LINE     PIC X(30).
000690           05  FILLER                      PIC X(150).
000700      *
000710       01  TWFD02-FEED-TWEET-LINE.
000720           05  TWFD02-FEED-TAB             PIC X(01) VALUE X'09'.
000730           05  TWFD02-FEED-TEXT            PIC X(179).
000740       01  TWFD02-FEED-TWEET-ALT REDEFINES TWFD02-FEED-TWEET-LINE.
000750           05  FILLER                      PIC X(180).
